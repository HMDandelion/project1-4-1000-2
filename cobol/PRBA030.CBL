000100*****************************************************************         
000200* FECHA       : 02/10/1989                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : PRODUCCION                                       *        
000500* PROGRAMA    : PRBA030                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : DADO UN REPORT-CODE, VERIFICA QUE LA CABECERA    *        
000800*             : EXISTA Y EMITE TODOS LOS DETALLES QUE LE         *        
000900*             : PERTENECEN, EN EL ORDEN EN QUE ESTAN ALMACENADOS.*        
001000* ARCHIVOS    : PROCABE=A, PRODETA=A, PROPARM=C, PROLIST=A       *        
001100* ACCION (ES) : C=CONSULTA (UNICA ACCION DE ESTE BATCH)          *        
001200* PROGRAMA(S) : NINGUNO                                          *        
001300* INSTALADO   : 09/10/1989                                       *        
001400* BPM/RATIONAL: 101347                                           *        
001500* NOMBRE      : LISTADO DE DETALLES DE UN REPORTE DE PRODUCCION  *        
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    PRBA030.                                                  
001900 AUTHOR.        ERICK RAMIREZ.                                            
002000 INSTALLATION.  PRODUCCION - PLANTA.                                      
002100 DATE-WRITTEN.  02/10/1989.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      USO INTERNO - PLANTA DE PRODUCCION.                       
002400*****************************************************************         
002500*               B I T A C O R A   D E   C A M B I O S            *        
002600*****************************************************************         
002700* FECHA     : 02/10/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
002800*             CREACION ORIGINAL DEL PROGRAMA, BPM 101347                  
002900* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
003000*             SE AGREGA EL DESPLIEGUE DEL CODIGO DE CATALOGO              
003100*             CUANDO EL REPORT-CODE NO EXISTE (ANTES SOLO                 
003200*             TERMINABA EL BATCH SIN EXPLICACION)                         
003300* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
003400*             REVISION Y2K SOBRE FECHAS DE 8 Y 14 POSICIONES,             
003500*             SIN CAMBIOS DE LOGICA, SOLO VERIFICACION                    
003600* FECHA     : 17/07/2002   PROGRAMADOR : R. QUIXTAN (RQUI)                
003700*             SE SACA EL DESPLIEGUE DE CATALOGO DE 100-PRINCIPAL Y        
003800*             SE DEJA EN SU PROPIA SECCION 125-REPORTA-ERROR-             
003900*             CATALOGO, SIN CAMBIO DE LOGICA, BPM 151220                  
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-370.                                                
004400 OBJECT-COMPUTER. IBM-370.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT PRO-CABE-FILE ASSIGN TO PROCABE                               
005000            ORGANIZATION  IS SEQUENTIAL                                   
005100            FILE STATUS   IS FS-PROCABE.                                  
005200     SELECT PRO-DETA-FILE ASSIGN TO PRODETA                               
005300            ORGANIZATION  IS SEQUENTIAL                                   
005400            FILE STATUS   IS FS-PRODETA.                                  
005500     SELECT PRO-PARM-FILE ASSIGN TO PROPARM                               
005600            ORGANIZATION  IS SEQUENTIAL                                   
005700            FILE STATUS   IS FS-PROPARM.                                  
005800     SELECT PRO-LISTADO ASSIGN TO PROLIST                                 
005900            ORGANIZATION  IS SEQUENTIAL                                   
006000            FILE STATUS   IS FS-PROLIST.                                  
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*                DEFINICION DE ESTRUCTURA DE ARCHIVOS                     
006400 FD  PRO-CABE-FILE.                                                       
006500     COPY PRCABE.                                                         
006600 FD  PRO-DETA-FILE.                                                       
006700     COPY PRDETA.                                                         
006800*    ARCHIVO DE PARAMETROS (SYSIN), UNICO CAMPO: REPORT-CODE              
006900 FD  PRO-PARM-FILE                                                        
007000     RECORD CONTAINS 10 CHARACTERS.                                       
007100 01  REG-PARM.                                                            
007200     05  PARM-REPORT-CODE          PIC 9(08).                             
007300     05  FILLER                    PIC X(02).                             
007400 FD  PRO-LISTADO                                                          
007500     RECORD CONTAINS 132 CHARACTERS.                                      
007600 01  LINEA-LISTADO                 PIC X(132).                            
007700 01  LINEA-LISTADO-R REDEFINES LINEA-LISTADO.                             
007800     05  LIN-TEXTO                 PIC X(80).                             
007900     05  FILLER                    PIC X(52).                             
008000 WORKING-STORAGE SECTION.                                                 
008100*           MASCARA DE EDICION PARA EL TOTAL DE DETALLES EMITIDOS         
008200 77  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
008300     COPY PRERRC.                                                         
008400*           RECURSOS RUTINAS DE FILE-STATUS                               
008500 01  WKS-FS-STATUS.                                                       
008600     05  FS-PROCABE                PIC 9(02) VALUE ZEROES.                
008700     05  FS-PRODETA                PIC 9(02) VALUE ZEROES.                
008800     05  FS-PROPARM                PIC 9(02) VALUE ZEROES.                
008900     05  FS-PROLIST                PIC 9(02) VALUE ZEROES.                
009000*           RECURSOS DE CONTROL DE CICLO Y BANDERAS                       
009100 01  WKS-FLAGS.                                                           
009200     05  WKS-FIN-CABE              PIC 9(01) VALUE ZEROES.                
009300         88  FIN-CABE              VALUE 1.                               
009400     05  WKS-FIN-DETA              PIC 9(01) VALUE ZEROES.                
009500         88  FIN-DETA              VALUE 1.                               
009600     05  WKS-CABECERA-ENCONTRADA   PIC 9(01) VALUE ZEROES.                
009700         88  CABECERA-ENCONTRADA   VALUE 1.                               
009800 01  WKS-CONTADORES.                                                      
009900     05  WKS-DETALLES-EMITIDOS     PIC 9(07) COMP-3 VALUE ZEROES.         
010000*****************************************************************         
010100 PROCEDURE DIVISION.                                                      
010200*****************************************************************         
010300*               S E C C I O N    P R I N C I P A L                        
010400*****************************************************************         
010500 100-PRINCIPAL SECTION.                                                   
010600     PERFORM 110-APERTURA-ARCHIVOS                                        
010700     PERFORM 120-BUSCA-CABECERA                                           
010800     IF CABECERA-ENCONTRADA                                               
010900        PERFORM 130-EMITE-DETALLES                                        
011000     ELSE                                                                 
011100        PERFORM 125-REPORTA-ERROR-CATALOGO                                
011200     END-IF                                                               
011300     PERFORM 140-CIERRA-ARCHIVOS                                          
011400     STOP RUN.                                                            
011500 100-PRINCIPAL-E. EXIT.                                                   
011600                                                                          
011700 110-APERTURA-ARCHIVOS SECTION.                                           
011800     OPEN INPUT  PRO-CABE-FILE                                            
011900                 PRO-DETA-FILE                                            
012000                 PRO-PARM-FILE                                            
012100          OUTPUT PRO-LISTADO                                              
012200     IF FS-PROCABE NOT EQUAL 0                                            
012300        DISPLAY '>>> ERROR AL ABRIR PROCABE, FILE STATUS: '               
012400                FS-PROCABE UPON CONSOLE                                   
012500        MOVE  91 TO RETURN-CODE                                           
012600        STOP RUN                                                          
012700     END-IF                                                               
012800     IF FS-PRODETA NOT EQUAL 0                                            
012900        DISPLAY '>>> ERROR AL ABRIR PRODETA, FILE STATUS: '               
013000                FS-PRODETA UPON CONSOLE                                   
013100        MOVE  91 TO RETURN-CODE                                           
013200        STOP RUN                                                          
013300     END-IF                                                               
013400     IF FS-PROPARM NOT EQUAL 0                                            
013500        DISPLAY '>>> ERROR AL ABRIR PROPARM, FILE STATUS: '               
013600                FS-PROPARM UPON CONSOLE                                   
013700        MOVE  91 TO RETURN-CODE                                           
013800        STOP RUN                                                          
013900     END-IF                                                               
014000     READ PRO-PARM-FILE INTO REG-PARM                                     
014100       AT END INITIALIZE REG-PARM                                         
014200     END-READ.                                                            
014300 110-APERTURA-ARCHIVOS-E. EXIT.                                           
014400                                                                          
014500*--------> RECORRE PROCABE SECUENCIAL BUSCANDO EL REPORT-CODE             
014600*          SOLICITADO EN EL PARAMETRO DE ENTRADA                          
014700 120-BUSCA-CABECERA SECTION.                                              
014800     PERFORM 121-LEE-CABECERA                                             
014900     PERFORM 122-COMPARA-CABECERA                                         
015000        UNTIL FIN-CABE OR CABECERA-ENCONTRADA.                            
015100 120-BUSCA-CABECERA-E. EXIT.                                              
015200                                                                          
015300 121-LEE-CABECERA SECTION.                                                
015400     READ PRO-CABE-FILE                                                   
015500       AT END SET FIN-CABE TO TRUE                                        
015600     END-READ.                                                            
015700 121-LEE-CABECERA-E. EXIT.                                                
015800                                                                          
015900*--------> COMPARA LA CABECERA VIGENTE CONTRA EL REPORT-CODE              
016000*          PEDIDO; SI NO COINCIDE, AVANZA A LA SIGUIENTE                  
016100 122-COMPARA-CABECERA SECTION.                                            
016200     IF PRCB-REPORT-CODE = PARM-REPORT-CODE                               
016300        MOVE 1 TO WKS-CABECERA-ENCONTRADA                                 
016400     ELSE                                                                 
016500        PERFORM 121-LEE-CABECERA                                          
016600     END-IF.                                                              
016700 122-COMPARA-CABECERA-E. EXIT.                                            
016800                                                                          
016900*--------> BUSCA EL CODIGO 3000 (NOT-FOUND-PRODUCTION-CODE) EN            
017000*          EL CATALOGO Y LO DESPLIEGA EN CONSOLA                          
017100 125-REPORTA-ERROR-CATALOGO SECTION.                                      
017200     SEARCH PRER-ENTRADA VARYING PRER-IDX                                 
017300       AT END                                                             
017400          DISPLAY '>>> ERROR 03000, CATALOGO NO CARGADO'                  
017500                  UPON CONSOLE                                            
017600       WHEN PRER-CODE (PRER-IDX) = 3000                                   
017700          DISPLAY '>>> ERROR ' PRER-CODE (PRER-IDX) ': '                  
017800                  PRER-MESSAGE (PRER-IDX) UPON CONSOLE                    
017900     END-SEARCH.                                                          
018000 125-REPORTA-ERROR-CATALOGO-E. EXIT.                                      
018100                                                                          
018200*--------> RECORRE PRODETA SECUENCIAL Y EMITE, EN EL ORDEN EN             
018300*          QUE ESTAN ALMACENADOS, LOS DETALLES DEL REPORTE                
018400 130-EMITE-DETALLES SECTION.                                              
018500     PERFORM 131-LEE-DETALLE                                              
018600     PERFORM 134-PROCESA-DETALLE UNTIL FIN-DETA                           
018700     PERFORM 133-ESCRIBE-PIE.                                             
018800 130-EMITE-DETALLES-E. EXIT.                                              
018900                                                                          
019000 131-LEE-DETALLE SECTION.                                                 
019100     READ PRO-DETA-FILE                                                   
019200       AT END SET FIN-DETA TO TRUE                                        
019300     END-READ.                                                            
019400 131-LEE-DETALLE-E. EXIT.                                                 
019500                                                                          
019600*--------> EMITE EL DETALLE VIGENTE SI PERTENECE AL REPORTE               
019700*          PEDIDO Y AVANZA AL SIGUIENTE DETALLE DEL ARCHIVO               
019800 134-PROCESA-DETALLE SECTION.                                             
019900     IF PRDT-REPORT-CODE = PARM-REPORT-CODE                               
020000        PERFORM 132-ESCRIBE-RENGLON                                       
020100     END-IF                                                               
020200     PERFORM 131-LEE-DETALLE.                                             
020300 134-PROCESA-DETALLE-E. EXIT.                                             
020400                                                                          
020500 132-ESCRIBE-RENGLON SECTION.                                             
020600     MOVE SPACES TO LINEA-LISTADO                                         
020700     STRING PRDT-DETAIL-CODE     ' '                                      
020800            PRDT-WORK-ORDER-CODE ' '                                      
020900            PRDT-PROD-QTY        ' '                                      
021000            PRDT-DEFECT-QTY      ' '                                      
021100            PRDT-COMPLETELY-QTY  ' '                                      
021200            PRDT-DETAIL-STATUS                                            
021300            DELIMITED BY SIZE INTO LINEA-LISTADO                          
021400     WRITE LINEA-LISTADO                                                  
021500     ADD  1 TO WKS-DETALLES-EMITIDOS.                                     
021600 132-ESCRIBE-RENGLON-E. EXIT.                                             
021700                                                                          
021800 133-ESCRIBE-PIE SECTION.                                                 
021900     MOVE SPACES TO LINEA-LISTADO                                         
022000     MOVE WKS-DETALLES-EMITIDOS TO WKS-MASCARA                            
022100     STRING 'TOTAL DETALLES: ' WKS-MASCARA                                
022200            DELIMITED BY SIZE INTO LINEA-LISTADO                          
022300     WRITE LINEA-LISTADO.                                                 
022400 133-ESCRIBE-PIE-E. EXIT.                                                 
022500                                                                          
022600 140-CIERRA-ARCHIVOS SECTION.                                             
022700     CLOSE PRO-CABE-FILE                                                  
022800           PRO-DETA-FILE                                                  
022900           PRO-PARM-FILE                                                  
023000           PRO-LISTADO.                                                   
023100 140-CIERRA-ARCHIVOS-E. EXIT.                                             
