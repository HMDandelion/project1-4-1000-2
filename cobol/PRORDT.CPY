000100*****************************************************************         
000200* COPY        : PRORDT                                          *         
000300* APLICACION  : PRODUCCION                                      *         
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE ORDENES DE TRABAJO         *        
000500*             : (WORK-ORDER-MASTER). ENTRADA DE REFERENCIA      *         
000600*             : PARA LA VALIDACION DE DETALLES DE PRODUCCION.   *         
000700* ARCHIVOS    : PRORDEN                                         *         
000800*****************************************************************         
000900* FECHA     : 03/02/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
001000*             CREACION ORIGINAL DEL LAYOUT                                
001100* FECHA     : 14/11/1994   PROGRAMADOR : M. SICAN (MSIC)                  
001200*             SE AGREGA PROR-LINE-CODE Y PROR-LINE-NAME POR               
001300*             REORGANIZACION DE LINEAS DE PRODUCCION, BPM 118820          
001400*****************************************************************         
001500 01  REG-ORDT.                                                            
001600     05  PROR-WORK-ORDER-CODE    PIC 9(08).                               
001700     05  PROR-ORDER-DATE         PIC 9(08).                               
001800     05  PROR-ORDER-DATE-R REDEFINES PROR-ORDER-DATE.                     
001900         10  PROR-ORDEN-ANIO     PIC 9(04).                               
002000         10  PROR-ORDEN-MES      PIC 9(02).                               
002100         10  PROR-ORDEN-DIA      PIC 9(02).                               
002200     05  PROR-WRITTEN-DATE       PIC 9(08).                               
002300     05  PROR-WRITTEN-DATE-R REDEFINES PROR-WRITTEN-DATE.                 
002400         10  PROR-ESCRITA-ANIO   PIC 9(04).                               
002500         10  PROR-ESCRITA-MES    PIC 9(02).                               
002600         10  PROR-ESCRITA-DIA    PIC 9(02).                               
002700     05  PROR-ORDERED-QTY        PIC 9(07).                               
002800     05  PROR-STATUS             PIC X(12).                               
002900         88  PROR-REGISTRADA     VALUE 'REGISTERED  '.                    
003000         88  PROR-EN-PROCESO     VALUE 'IN-PROCESS  '.                    
003100         88  PROR-COMPLETADA     VALUE 'COMPLETED   '.                    
003200     05  PROR-PRODUCT-NAME       PIC X(30).                               
003300     05  PROR-EMPLOYEE-NAME      PIC X(20).                               
003400     05  PROR-LINE-CODE          PIC 9(04).                               
003500     05  PROR-LINE-NAME          PIC X(20).                               
003600     05  FILLER                  PIC X(11).                               
