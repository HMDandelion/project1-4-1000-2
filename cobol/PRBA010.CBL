000100*****************************************************************         
000200* FECHA       : 03/02/1989                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : PRODUCCION                                       *        
000500* PROGRAMA    : PRBA010                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : REGISTRA UN REPORTE DE PRODUCCION (CABECERA MAS *         
000800*             : DETALLES Y DEFECTOS) A PARTIR DE UN ARCHIVO DE  *         
000900*             : TRANSACCIONES, VALIDANDO CADA DETALLE CONTRA EL *         
001000*             : MAESTRO DE ORDENES DE TRABAJO.                  *         
001100* ARCHIVOS    : PROTRAN=C, PRORDEN=C, PROCABE=A, PRODETA=A,     *         
001200*             : PRODEFE=A, PROBITA=A                             *        
001300* ACCION (ES) : A=ACTUALIZA (UNICA ACCION DE ESTE BATCH)         *        
001400* PROGRAMA(S) : DEBD1R00                                         *        
001500* INSTALADO   : 15/02/1989                                       *        
001600* BPM/RATIONAL: 101347                                           *        
001700* NOMBRE      : REGISTRO DE REPORTES DE PRODUCCION               *        
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.    PRBA010.                                                  
002100 AUTHOR.        ERICK RAMIREZ.                                            
002200 INSTALLATION.  PRODUCCION - PLANTA.                                      
002300 DATE-WRITTEN.  03/02/1989.                                               
002400 DATE-COMPILED.                                                           
002500 SECURITY.      USO INTERNO - PLANTA DE PRODUCCION.                       
002600*****************************************************************         
002700*               B I T A C O R A   D E   C A M B I O S            *        
002800*****************************************************************         
002900* FECHA     : 03/02/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
003000*             CREACION ORIGINAL DEL PROGRAMA, BPM 101347                  
003100* FECHA     : 22/07/1993   PROGRAMADOR : E. RAMIREZ (PEDR)                
003200*             SE AGREGA EL POSTEO DE REGISTROS DE DEFECTO                 
003300*             (PRODEFE) LIGADOS AL DETALLE RECIEN ESCRITO                 
003400* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
003500*             SE CAMBIA EL RECHAZO DE ORDEN NO ENCONTRADA PARA            
003600*             QUE NO DETENGA LA CORRIDA, SOLO RECHAZA EL DETALLE          
003700*             EN CONFLICTO Y CONTINUA CON LOS RESTANTES                   
003800* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
003900*             REVISION Y2K SOBRE FECHAS DE 8 POSICIONES, SIN              
004000*             CAMBIOS DE LOGICA, SOLO VERIFICACION                        
004100* FECHA     : 14/03/2001   PROGRAMADOR : R. QUIXTAN (RQUI)                
004200*             SE AGREGA CONTADOR DE DETALLES RECHAZADOS A LA              
004300*             BITACORA DE SALIDA, BPM 145112. DE PASO SE CORRIGE          
004400*             170-ESCRIBE-BITACORA, QUE MANDABA EL CONTADOR COMP-3        
004500*             DIRECTO AL STRING SIN PASARLO POR MASCARA DISPLAY           
004600* FECHA     : 02/08/2001   PROGRAMADOR : R. QUIXTAN (RQUI)                
004700*             SE AMPLIA TRAN-DT-DETAIL-STATUS DE X(15) A X(20).           
004800*             BPM 147203. EL VALOR 'COMPLETED-PRODUCTION' LLEGABA         
004900*             TRUNCADO A LA TRANSACCION Y NUNCA CUADRABA CONTRA EL        
005000*             88-LEVEL PRDT-COMPLETADO DE PRDETA                          
005100*****************************************************************         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-370.                                                
005500 OBJECT-COMPUTER. IBM-370.                                                
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT PRO-TRANS-FILE ASSIGN TO PROTRAN                              
006100            ORGANIZATION  IS SEQUENTIAL                                   
006200            FILE STATUS   IS FS-PROTRAN.                                  
006300     SELECT PRO-ORDEN-FILE ASSIGN TO PRORDEN                              
006400            ORGANIZATION  IS INDEXED                                      
006500            ACCESS        IS RANDOM                                       
006600            RECORD KEY    IS PROR-WORK-ORDER-CODE                         
006700            FILE STATUS   IS FS-PRORDEN                                   
006800                             FSE-PRORDEN.                                 
006900     SELECT PRO-CABE-FILE ASSIGN TO PROCABE                               
007000            ORGANIZATION  IS SEQUENTIAL                                   
007100            FILE STATUS   IS FS-PROCABE.                                  
007200     SELECT PRO-DETA-FILE ASSIGN TO PRODETA                               
007300            ORGANIZATION  IS SEQUENTIAL                                   
007400            FILE STATUS   IS FS-PRODETA.                                  
007500     SELECT PRO-DEFE-FILE ASSIGN TO PRODEFE                               
007600            ORGANIZATION  IS SEQUENTIAL                                   
007700            FILE STATUS   IS FS-PRODEFE.                                  
007800     SELECT PRO-BITACORA ASSIGN TO PROBITA                                
007900            ORGANIZATION  IS SEQUENTIAL                                   
008000            FILE STATUS   IS FS-PROBITA.                                  
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300*                DEFINICION DE ESTRUCTURA DE ARCHIVOS                     
008400*    ARCHIVO DE TRANSACCIONES DE REGISTRO (H/D/F). LAS TRES VISTAS        
008500*    (CABECERA/DETALLE/DEFECTO) SE REDEFINEN ENTRE SI Y CABEN EN          
008600*    LOS 120 BYTES DEL RENGLON, QUE ES LO QUE REALMENTE IMPORTA           
008700 FD  PRO-TRANS-FILE                                                       
008800     RECORD CONTAINS 120 CHARACTERS.                                      
008900 01  REG-TRANS.                                                           
009000     05  TRAN-TIPO-REGISTRO      PIC X(01).                               
009100         88  TRAN-ES-CABECERA    VALUE 'H'.                               
009200         88  TRAN-ES-DETALLE     VALUE 'D'.                               
009300         88  TRAN-ES-DEFECTO     VALUE 'F'.                               
009400     05  TRAN-CABECERA.                                                   
009500         10  TRAN-CB-START-AT       PIC 9(14).                            
009600         10  TRAN-CB-COMPLETED-AT   PIC 9(14).                            
009700         10  TRAN-CB-TOTAL-QTY      PIC 9(07).                            
009800         10  TRAN-CB-PROD-FILE      PIC X(30).                            
009900         10  TRAN-CB-PROD-STATUS    PIC X(20).                            
010000     05  TRAN-DETALLE REDEFINES TRAN-CABECERA.                            
010100         10  TRAN-DT-DETAIL-CODE    PIC 9(08).                            
010200         10  TRAN-DT-WORK-ORDER     PIC 9(08).                            
010300         10  TRAN-DT-PROD-QTY       PIC 9(07).                            
010400         10  TRAN-DT-DEFECT-QTY     PIC 9(07).                            
010500         10  TRAN-DT-COMPLETE-QTY   PIC 9(07).                            
010600         10  TRAN-DT-INSPECT-DATE   PIC 9(08).                            
010700         10  TRAN-DT-INSPECT-STAT   PIC X(12).                            
010800         10  TRAN-DT-MEMO           PIC X(40).                            
010900         10  TRAN-DT-DETAIL-STATUS  PIC X(20).                            
011000     05  TRAN-DEFECTO REDEFINES TRAN-CABECERA.                            
011100         10  TRAN-FD-DETAIL-CODE    PIC 9(08).                            
011200         10  TRAN-FD-REASON         PIC X(40).                            
011300         10  TRAN-FD-STATUS         PIC X(12).                            
011400         10  TRAN-FD-EVIDENCIA      PIC X(30).                            
011500         10  FILLER                 PIC X(29).                            
011600 FD  PRO-ORDEN-FILE.                                                      
011700     COPY PRORDT.                                                         
011800 FD  PRO-CABE-FILE.                                                       
011900     COPY PRCABE.                                                         
012000 FD  PRO-DETA-FILE.                                                       
012100     COPY PRDETA.                                                         
012200 FD  PRO-DEFE-FILE.                                                       
012300     COPY PRDEFE.                                                         
012400 FD  PRO-BITACORA                                                         
012500     RECORD CONTAINS 132 CHARACTERS.                                      
012600 01  LINEA-BITACORA               PIC X(132).                             
012700 WORKING-STORAGE SECTION.                                                 
012800     COPY PRERRC.                                                         
012900*           RECURSOS SUELTOS PARA LA BITACORA DE DEBD1R00                 
013000 77  PROGRAMA                     PIC X(08) VALUE 'PRBA010'.              
013100 77  ARCHIVO                      PIC X(08) VALUE SPACES.                 
013200 77  ACCION                       PIC X(10) VALUE SPACES.                 
013300 77  LLAVE                        PIC X(32) VALUE SPACES.                 
013400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS                 
013500 01  WKS-FS-STATUS.                                                       
013600     05  FS-PROTRAN               PIC 9(02) VALUE ZEROES.                 
013700     05  FS-PRORDEN               PIC 9(02) VALUE ZEROES.                 
013800     05  FSE-PRORDEN.                                                     
013900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.               
014000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.               
014100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.               
014200     05  FS-PROCABE               PIC 9(02) VALUE ZEROES.                 
014300     05  FS-PRODETA               PIC 9(02) VALUE ZEROES.                 
014400     05  FS-PRODEFE               PIC 9(02) VALUE ZEROES.                 
014500     05  FS-PROBITA               PIC 9(02) VALUE ZEROES.                 
014600*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES                    
014700 01  WKS-CONTADORES.                                                      
014800     05  WKS-PROX-REPORT-CODE     PIC 9(08) COMP-3 VALUE ZEROES.          
014900     05  WKS-PROX-DETAIL-CODE     PIC 9(08) COMP-3 VALUE ZEROES.          
015000     05  WKS-PROX-DEFECT-CODE     PIC 9(08) COMP-3 VALUE ZEROES.          
015100     05  WKS-DETALLES-LEIDOS      PIC 9(07) COMP-3 VALUE ZEROES.          
015200     05  WKS-DETALLES-POSTEADOS   PIC 9(07) COMP-3 VALUE ZEROES.          
015300     05  WKS-DETALLES-RECHAZADOS  PIC 9(07) COMP-3 VALUE ZEROES.          
015400     05  WKS-DEFECTOS-POSTEADOS   PIC 9(07) COMP-3 VALUE ZEROES.          
015500     05  WKS-MASCARA              PIC Z,ZZZ,ZZ9 VALUE ZEROES.             
015600 01  WKS-FLAGS.                                                           
015700     05  WKS-FIN-TRANS            PIC 9(01) VALUE ZEROES.                 
015800         88  FIN-TRANS            VALUE 1.                                
015900     05  WKS-DETALLE-OK           PIC 9(01) VALUE ZEROES.                 
016000         88  DETALLE-OK           VALUE 1.                                
016100     05  WKS-DETALLE-ACTIVO-CODE  PIC 9(08) VALUE ZEROES.                 
016200 01  WKS-DETALLE-ACTUAL           PIC X(08) VALUE SPACES.                 
016300 01  WKS-DETALLE-ACTUAL-R REDEFINES WKS-DETALLE-ACTUAL.                   
016400     05  WKS-DETALLE-ACTUAL-N     PIC 9(08).                              
016500*****************************************************************         
016600 PROCEDURE DIVISION.                                                      
016700*****************************************************************         
016800*               S E C C I O N    P R I N C I P A L                        
016900*****************************************************************         
017000 100-PRINCIPAL SECTION.                                                   
017100     PERFORM 110-APERTURA-ARCHIVOS                                        
017200     PERFORM 120-PROCESA-TRANSACCIONES UNTIL FIN-TRANS                    
017300     PERFORM 180-ESTADISTICAS                                             
017400     PERFORM 190-CIERRA-ARCHIVOS                                          
017500     STOP RUN.                                                            
017600 100-PRINCIPAL-E. EXIT.                                                   
017700                                                                          
017800 110-APERTURA-ARCHIVOS SECTION.                                           
017900     OPEN INPUT  PRO-TRANS-FILE                                           
018000                 PRO-ORDEN-FILE                                           
018100          OUTPUT PRO-CABE-FILE                                            
018200                 PRO-DETA-FILE                                            
018300                 PRO-DEFE-FILE                                            
018400                 PRO-BITACORA                                             
018500     IF FS-PROTRAN NOT EQUAL 0                                            
018600        MOVE 'OPEN'      TO ACCION                                        
018700        MOVE 'PROTRAN'   TO ARCHIVO                                       
018800        DISPLAY '>>> ERROR AL ABRIR PROTRAN, FILE STATUS: '               
018900                FS-PROTRAN UPON CONSOLE                                   
019000        MOVE  91 TO RETURN-CODE                                           
019100        STOP RUN                                                          
019200     END-IF                                                               
019300     IF FS-PRORDEN NOT EQUAL 0 AND 97                                     
019400        MOVE 'OPEN'      TO ACCION                                        
019500        MOVE 'PRORDEN'   TO ARCHIVO                                       
019600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
019700                              FS-PRORDEN, FSE-PRORDEN                     
019800        DISPLAY '>>> ERROR AL ABRIR PRORDEN, FILE STATUS: '               
019900                FS-PRORDEN UPON CONSOLE                                   
020000        MOVE  91 TO RETURN-CODE                                           
020100        STOP RUN                                                          
020200     END-IF                                                               
020300     IF FS-PROCABE NOT EQUAL 0                                            
020400        DISPLAY '>>> ERROR AL ABRIR PROCABE, FILE STATUS: '               
020500                FS-PROCABE UPON CONSOLE                                   
020600        MOVE  91 TO RETURN-CODE                                           
020700        STOP RUN                                                          
020800     END-IF                                                               
020900     READ PRO-TRANS-FILE                                                  
021000       AT END SET FIN-TRANS TO TRUE                                       
021100     END-READ.                                                            
021200 110-APERTURA-ARCHIVOS-E. EXIT.                                           
021300                                                                          
021400*--------> SERIE 120 PROCESA CADA TRANSACCION SEGUN SU TIPO               
021500 120-PROCESA-TRANSACCIONES SECTION.                                       
021600     EVALUATE TRUE                                                        
021700       WHEN TRAN-ES-CABECERA                                              
021800            PERFORM 130-PROCESA-CABECERA                                  
021900       WHEN TRAN-ES-DETALLE                                               
022000            PERFORM 140-PROCESA-DETALLE                                   
022100       WHEN TRAN-ES-DEFECTO                                               
022200            PERFORM 160-PROCESA-DEFECTOS                                  
022300       WHEN OTHER                                                         
022400            DISPLAY '>>> TIPO DE TRANSACCION DESCONOCIDA'                 
022500                    UPON CONSOLE                                          
022600     END-EVALUATE                                                         
022700     READ PRO-TRANS-FILE                                                  
022800       AT END SET FIN-TRANS TO TRUE                                       
022900     END-READ.                                                            
023000 120-PROCESA-TRANSACCIONES-E. EXIT.                                       
023100                                                                          
023200*--------> ASIGNA EL PROXIMO REPORT-CODE (SECUENCIA ASCENDENTE)           
023300*          Y ESCRIBE LA CABECERA DEL REPORTE                              
023400 130-PROCESA-CABECERA SECTION.                                            
023500     ADD  1                    TO WKS-PROX-REPORT-CODE                    
023600     INITIALIZE                   REG-CABE                                
023700     MOVE WKS-PROX-REPORT-CODE TO PRCB-REPORT-CODE                        
023800     MOVE TRAN-CB-START-AT     TO PRCB-START-AT                           
023900     MOVE TRAN-CB-COMPLETED-AT TO PRCB-COMPLETED-AT                       
024000     MOVE TRAN-CB-TOTAL-QTY    TO PRCB-TOTAL-PROD-QTY                     
024100     MOVE TRAN-CB-PROD-FILE    TO PRCB-PROD-FILE                          
024200     MOVE TRAN-CB-PROD-STATUS  TO PRCB-PROD-STATUS                        
024300     WRITE REG-CABE                                                       
024400     PERFORM 170-ESCRIBE-BITACORA.                                        
024500 130-PROCESA-CABECERA-E. EXIT.                                            
024600                                                                          
024700*--------> VALIDA LA ORDEN DE TRABAJO DEL DETALLE Y, SI EXISTE,           
024800*          ASIGNA EL PROXIMO DETAIL-CODE Y LO ESCRIBE                     
024900 140-PROCESA-DETALLE SECTION.                                             
025000     ADD  1 TO WKS-DETALLES-LEIDOS                                        
025100     PERFORM 150-VALIDA-ORDEN-TRABAJO                                     
025200     IF DETALLE-OK                                                        
025300        ADD  1                     TO WKS-PROX-DETAIL-CODE                
025400        INITIALIZE                    REG-DETA                            
025500        MOVE WKS-PROX-DETAIL-CODE  TO PRDT-DETAIL-CODE                    
025600        MOVE WKS-PROX-REPORT-CODE  TO PRDT-REPORT-CODE                    
025700        MOVE TRAN-DT-WORK-ORDER    TO PRDT-WORK-ORDER-CODE                
025800        MOVE TRAN-DT-PROD-QTY      TO PRDT-PROD-QTY                       
025900        MOVE TRAN-DT-DEFECT-QTY    TO PRDT-DEFECT-QTY                     
026000        MOVE TRAN-DT-COMPLETE-QTY  TO PRDT-COMPLETELY-QTY                 
026100        MOVE TRAN-DT-INSPECT-DATE  TO PRDT-INSPECTION-DATE                
026200        MOVE TRAN-DT-INSPECT-STAT  TO PRDT-INSPECTION-STATUS              
026300        MOVE TRAN-DT-MEMO          TO PRDT-PROD-MEMO                      
026400*--------> RQUI 02/08/2001: SE AMPLIA A X(20) PARA QUE QUEPA              
026500*          COMPLETED-PRODUCTION SIN TRUNCARSE (VER BITACORA)              
026600        MOVE TRAN-DT-DETAIL-STATUS TO PRDT-DETAIL-STATUS                  
026700        WRITE REG-DETA                                                    
026800        MOVE WKS-PROX-DETAIL-CODE  TO WKS-DETALLE-ACTIVO-CODE             
026900        ADD  1 TO WKS-DETALLES-POSTEADOS                                  
027000     ELSE                                                                 
027100        ADD  1 TO WKS-DETALLES-RECHAZADOS                                 
027200        MOVE ZEROES TO WKS-DETALLE-ACTIVO-CODE                            
027300        DISPLAY '>>> DETALLE RECHAZADO, ORDEN NO ENCONTRADA: '            
027400                TRAN-DT-WORK-ORDER UPON CONSOLE                           
027500     END-IF.                                                              
027600 140-PROCESA-DETALLE-E. EXIT.                                             
027700                                                                          
027800*--------> BUSCA LA ORDEN DE TRABAJO EN EL MAESTRO PRORDEN.               
027900*          SI NO EXISTE, RECHAZA CON EL ERROR NOT-FOUND-WORK-ORDER        
028000 150-VALIDA-ORDEN-TRABAJO SECTION.                                        
028100     MOVE ZEROES                TO WKS-DETALLE-OK                         
028200     MOVE TRAN-DT-WORK-ORDER    TO PROR-WORK-ORDER-CODE                   
028300     READ PRO-ORDEN-FILE                                                  
028400       INVALID KEY                                                        
028500          PERFORM 155-REPORTA-ERROR-CATALOGO                              
028600       NOT INVALID KEY                                                    
028700          MOVE 1                TO WKS-DETALLE-OK                         
028800     END-READ.                                                            
028900 150-VALIDA-ORDEN-TRABAJO-E. EXIT.                                        
029000                                                                          
029100*--------> BUSCA EL CODIGO 3701 (NOT-FOUND-WORK-ORDER) EN EL              
029200*          CATALOGO Y LO DESPLIEGA EN CONSOLA                             
029300 155-REPORTA-ERROR-CATALOGO SECTION.                                      
029400     SEARCH PRER-ENTRADA VARYING PRER-IDX                                 
029500       AT END                                                             
029600          DISPLAY '>>> ERROR 03701, CATALOGO NO CARGADO'                  
029700                  UPON CONSOLE                                            
029800       WHEN PRER-CODE (PRER-IDX) = 3701                                   
029900          DISPLAY '>>> ERROR ' PRER-CODE (PRER-IDX) ': '                  
030000                  PRER-MESSAGE (PRER-IDX) UPON CONSOLE                    
030100     END-SEARCH.                                                          
030200 155-REPORTA-ERROR-CATALOGO-E. EXIT.                                      
030300                                                                          
030400*--------> LIGA LOS REGISTROS DE DEFECTO CUYO DETAIL-CODE DE              
030500*          TRANSACCION COINCIDE CON EL DETALLE RECIEN POSTEADO.           
030600*          LOS DEFECTOS QUE NO CASAN CON NINGUN DETALLE POSTEADO          
030700*          SE IGNORAN (REGLA DE NEGOCIO)                                  
030800 160-PROCESA-DEFECTOS SECTION.                                            
030900     IF TRAN-FD-DETAIL-CODE = WKS-DETALLE-ACTIVO-CODE AND                 
031000        WKS-DETALLE-ACTIVO-CODE NOT = ZEROES                              
031100        ADD  1                   TO WKS-PROX-DEFECT-CODE                  
031200        INITIALIZE                  REG-DEFE                              
031300        MOVE WKS-PROX-DEFECT-CODE TO PRDF-DEFECT-CODE                     
031400        MOVE TRAN-FD-DETAIL-CODE  TO PRDF-DETAIL-CODE                     
031500        MOVE TRAN-FD-REASON       TO PRDF-DEFECT-REASON                   
031600        MOVE TRAN-FD-STATUS       TO PRDF-DEFECT-STATUS                   
031700        MOVE TRAN-FD-EVIDENCIA    TO PRDF-DEFECT-FILE                     
031800        WRITE REG-DEFE                                                    
031900        ADD  1 TO WKS-DEFECTOS-POSTEADOS                                  
032000     ELSE                                                                 
032100        DISPLAY '>>> DEFECTO IGNORADO, NO CASA DETALLE ACTIVO'            
032200                UPON CONSOLE                                              
032300     END-IF.                                                              
032400 160-PROCESA-DEFECTOS-E. EXIT.                                            
032500                                                                          
032600*--------> ESCRIBE EN LA BITACORA DE REGISTRO EL REPORT-CODE              
032700*          RECIEN ASIGNADO                                                
032800*--------> RQUI 14/03/2001: WKS-MASCARA ES DISPLAY, EL CONTADOR           
032900*          COMP-3 NO PUEDE IR DIRECTO A UN STRING                         
033000 170-ESCRIBE-BITACORA SECTION.                                            
033100     MOVE SPACES                    TO LINEA-BITACORA                     
033200     MOVE WKS-PROX-REPORT-CODE      TO WKS-MASCARA                        
033300     STRING 'REPORTE REGISTRADO, REPORT-CODE: '                           
033400            WKS-MASCARA                                                   
033500            DELIMITED BY SIZE INTO LINEA-BITACORA                         
033600     WRITE LINEA-BITACORA.                                                
033700 170-ESCRIBE-BITACORA-E. EXIT.                                            
033800                                                                          
033900 180-ESTADISTICAS SECTION.                                                
034000     DISPLAY '*************************************' UPON CONSOLE         
034100     MOVE    WKS-DETALLES-LEIDOS     TO WKS-MASCARA                       
034200     DISPLAY 'DETALLES LEIDOS:         ' WKS-MASCARA UPON CONSOLE         
034300     MOVE    WKS-DETALLES-POSTEADOS  TO WKS-MASCARA                       
034400     DISPLAY 'DETALLES POSTEADOS:      ' WKS-MASCARA UPON CONSOLE         
034500     MOVE    WKS-DETALLES-RECHAZADOS TO WKS-MASCARA                       
034600     DISPLAY 'DETALLES RECHAZADOS:     ' WKS-MASCARA UPON CONSOLE         
034700     MOVE    WKS-DEFECTOS-POSTEADOS  TO WKS-MASCARA                       
034800     DISPLAY 'DEFECTOS POSTEADOS:      ' WKS-MASCARA UPON CONSOLE         
034900     DISPLAY '*************************************' UPON CONSOLE.        
035000 180-ESTADISTICAS-E. EXIT.                                                
035100                                                                          
035200 190-CIERRA-ARCHIVOS SECTION.                                             
035300     CLOSE PRO-TRANS-FILE                                                 
035400           PRO-ORDEN-FILE                                                 
035500           PRO-CABE-FILE                                                  
035600           PRO-DETA-FILE                                                  
035700           PRO-DEFE-FILE                                                  
035800           PRO-BITACORA.                                                  
035900 190-CIERRA-ARCHIVOS-E. EXIT.                                             
