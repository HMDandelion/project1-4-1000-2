000100*****************************************************************         
000200* FECHA       : 06/11/1989                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : PRODUCCION                                       *        
000500* PROGRAMA    : PRBA050                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : RECORRE EL MAESTRO DE DETALLES DE PRODUCCION Y   *        
000800*             : ACUMULA LA CANTIDAD PRODUCIDA CALCULADA DE CADA  *        
000900*             : DETALLE (DEFECTUOSA MAS COMPLETADA) PARA         *        
001000*             : OBTENER EL GRAN TOTAL DE PRODUCCION.             *        
001100* ARCHIVOS    : PRODETA=A, PROLIST=A                             *        
001200* ACCION (ES) : C=CONSULTA (UNICA ACCION DE ESTE BATCH)          *        
001300* PROGRAMA(S) : NINGUNO                                          *        
001400* INSTALADO   : 13/11/1989                                       *        
001500* BPM/RATIONAL: 101347                                           *        
001600* NOMBRE      : TOTALES DE PRODUCCION                            *        
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.    PRBA050.                                                  
002000 AUTHOR.        ERICK RAMIREZ.                                            
002100 INSTALLATION.  PRODUCCION - PLANTA.                                      
002200 DATE-WRITTEN.  06/11/1989.                                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.      USO INTERNO - PLANTA DE PRODUCCION.                       
002500*****************************************************************         
002600*               B I T A C O R A   D E   C A M B I O S            *        
002700*****************************************************************         
002800* FECHA     : 06/11/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
002900*             CREACION ORIGINAL DEL PROGRAMA, BPM 101347                  
003000* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
003100*             SE ACLARA QUE PROD-QTY-CALC ES DEFECT-QTY MAS               
003200*             COMPLETELY-QTY, NO SE USA PROD-QTY DEL DETALLE              
003300* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
003400*             REVISION Y2K SOBRE FECHAS DE 8 POSICIONES, SIN              
003500*             CAMBIOS DE LOGICA, SOLO VERIFICACION                        
003600* FECHA     : 02/08/2001   PROGRAMADOR : R. QUIXTAN (RQUI)                
003700*             SE USA WKS-ACUMULADORES-R PARA DESPLEGAR EL BLOQUE          
003800*             DE CONTADORES EN 130-EMITE-RESUMEN, PARA CUADRE             
003900*             MANUAL DE OPERACION. BPM147204                              
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-370.                                                
004400 OBJECT-COMPUTER. IBM-370.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT PRO-DETA-FILE ASSIGN TO PRODETA                               
005000            ORGANIZATION  IS SEQUENTIAL                                   
005100            FILE STATUS   IS FS-PRODETA.                                  
005200     SELECT PRO-LISTADO ASSIGN TO PROLIST                                 
005300            ORGANIZATION  IS SEQUENTIAL                                   
005400            FILE STATUS   IS FS-PROLIST.                                  
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700*                DEFINICION DE ESTRUCTURA DE ARCHIVOS                     
005800 FD  PRO-DETA-FILE.                                                       
005900     COPY PRDETA.                                                         
006000 FD  PRO-LISTADO                                                          
006100     RECORD CONTAINS 132 CHARACTERS.                                      
006200 01  LINEA-LISTADO                 PIC X(132).                            
006300 01  LINEA-LISTADO-R REDEFINES LINEA-LISTADO.                             
006400     05  LIN-TEXTO                 PIC X(80).                             
006500     05  FILLER                    PIC X(52).                             
006600 WORKING-STORAGE SECTION.                                                 
006700*           MASCARAS DE EDICION PARA EL RENGLON DE RESUMEN                
006800 77  WKS-MASCARA                   PIC Z,ZZZ,ZZ9   VALUE ZEROES.          
006900 77  WKS-MASCARA-GRANDE            PIC Z(4),ZZZ,ZZ9 VALUE ZEROES.         
007000*           RECURSOS RUTINAS DE FILE-STATUS                               
007100 01  WKS-FS-STATUS.                                                       
007200     05  FS-PRODETA                PIC 9(02) VALUE ZEROES.                
007300     05  FS-PROLIST                PIC 9(02) VALUE ZEROES.                
007400*           RECURSOS DE CONTROL DE CICLO                                  
007500 01  WKS-FLAGS.                                                           
007600     05  WKS-FIN-DETA              PIC 9(01) VALUE ZEROES.                
007700         88  FIN-DETA              VALUE 1.                               
007800*           RECURSOS DE ACUMULACION DE TOTALES                            
007900 01  WKS-ACUMULADORES.                                                    
008000     05  WKS-PROD-QTY-CALC         PIC 9(08) COMP-3 VALUE ZEROES.         
008100     05  WKS-TOTAL-PROD-QTY        PIC 9(09) COMP-3 VALUE ZEROES.         
008200     05  WKS-DETALLES-LEIDOS       PIC 9(07) COMP-3 VALUE ZEROES.         
008300 01  WKS-ACUMULADORES-R REDEFINES WKS-ACUMULADORES.                       
008400     05  WKS-ACUM-BYTES            PIC X(14).                             
008500*****************************************************************         
008600 PROCEDURE DIVISION.                                                      
008700*****************************************************************         
008800*               S E C C I O N    P R I N C I P A L                        
008900*****************************************************************         
009000 100-PRINCIPAL SECTION.                                                   
009100     PERFORM 110-APERTURA-ARCHIVOS                                        
009200     PERFORM 120-ACUMULA-DETALLES                                         
009300     PERFORM 130-EMITE-RESUMEN                                            
009400     PERFORM 140-CIERRA-ARCHIVOS                                          
009500     STOP RUN.                                                            
009600 100-PRINCIPAL-E. EXIT.                                                   
009700                                                                          
009800 110-APERTURA-ARCHIVOS SECTION.                                           
009900     OPEN INPUT  PRO-DETA-FILE                                            
010000          OUTPUT PRO-LISTADO                                              
010100     IF FS-PRODETA NOT EQUAL 0                                            
010200        DISPLAY '>>> ERROR AL ABRIR PRODETA, FILE STATUS: '               
010300                FS-PRODETA UPON CONSOLE                                   
010400        MOVE  91 TO RETURN-CODE                                           
010500        STOP RUN                                                          
010600     END-IF                                                               
010700     READ PRO-DETA-FILE                                                   
010800       AT END SET FIN-DETA TO TRUE                                        
010900     END-READ.                                                            
011000 110-APERTURA-ARCHIVOS-E. EXIT.                                           
011100                                                                          
011200*--------> POR CADA DETALLE, CALCULA PROD-QTY-CALC (DEFECTUOSA            
011300*          MAS COMPLETADA) Y LO SUMA AL GRAN TOTAL                        
011400 120-ACUMULA-DETALLES SECTION.                                            
011500     PERFORM 121-PROCESA-DETALLE UNTIL FIN-DETA.                          
011600 120-ACUMULA-DETALLES-E. EXIT.                                            
011700                                                                          
011800*--------> ACUMULA EL DETALLE VIGENTE AL GRAN TOTAL Y AVANZA AL           
011900*          SIGUIENTE DETALLE DEL ARCHIVO                                  
012000 121-PROCESA-DETALLE SECTION.                                             
012100     COMPUTE WKS-PROD-QTY-CALC =                                          
012200             PRDT-DEFECT-QTY + PRDT-COMPLETELY-QTY                        
012300     ADD  WKS-PROD-QTY-CALC TO WKS-TOTAL-PROD-QTY                         
012400     ADD  1                 TO WKS-DETALLES-LEIDOS                        
012500     READ PRO-DETA-FILE                                                   
012600       AT END SET FIN-DETA TO TRUE                                        
012700     END-READ.                                                            
012800 121-PROCESA-DETALLE-E. EXIT.                                             
012900                                                                          
013000*--------> ESCRIBE EL RENGLON DE RESUMEN CON EL GRAN TOTAL Y EL           
013100*          NUMERO DE DETALLES QUE PARTICIPARON EN EL CALCULO              
013200 130-EMITE-RESUMEN SECTION.                                               
013300     MOVE SPACES TO LINEA-LISTADO                                         
013400     MOVE WKS-TOTAL-PROD-QTY TO WKS-MASCARA-GRANDE                        
013500     STRING 'TOTAL-PROD-QTY: ' WKS-MASCARA-GRANDE                         
013600            DELIMITED BY SIZE INTO LINEA-LISTADO                          
013700     WRITE LINEA-LISTADO                                                  
013800     MOVE SPACES TO LINEA-LISTADO                                         
013900     MOVE WKS-DETALLES-LEIDOS TO WKS-MASCARA                              
014000     STRING 'DETALLES CONSIDERADOS: ' WKS-MASCARA                         
014100            DELIMITED BY SIZE INTO LINEA-LISTADO                          
014200     WRITE LINEA-LISTADO                                                  
014300*--------> RQUI 02/08/2001: SE MUESTRA EL BLOQUE DE ACUMULADORES          
014400*          EN CRUDO PARA QUE OPERACION LO CUADRE CONTRA EL                
014500*          SISTEMA DE ORIGEN AL CIERRE DEL LOTE. BPM147204                
014600     DISPLAY '*************************************' UPON CONSOLE         
014700     DISPLAY 'CONTROL DE CUADRE ACUMULADORES: ' WKS-ACUM-BYTES            
014800             UPON CONSOLE                                                 
014900     DISPLAY '*************************************' UPON CONSOLE.        
015000 130-EMITE-RESUMEN-E. EXIT.                                               
015100                                                                          
015200 140-CIERRA-ARCHIVOS SECTION.                                             
015300     CLOSE PRO-DETA-FILE                                                  
015400           PRO-LISTADO.                                                   
015500 140-CIERRA-ARCHIVOS-E. EXIT.                                             
