000100*****************************************************************         
000200* COPY        : PRERRC                                          *         
000300* APLICACION  : PRODUCCION                                      *         
000400* DESCRIPCION : CATALOGO DE CODIGOS Y MENSAJES DE ERROR USADO   *         
000500*             : POR TODOS LOS BATCH DE ESTE SUBSISTEMA. SE      *         
000600*             : CARGA EN TABLA Y SE BUSCA POR CODIGO.           *         
000700*****************************************************************         
000800* FECHA     : 14/11/1994   PROGRAMADOR : M. SICAN (MSIC)                  
000900*             CREACION ORIGINAL DEL CATALOGO, BPM 118820                  
001000* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
001100*             SE AGREGAN LOS CODIGOS 6500/6501/6502 DE ALMACEN            
001200*             POR SOLICITUD BPM 112204                                    
001300* FECHA     : 22/09/1999   PROGRAMADOR : R. QUIXTAN (RQUI)                
001400*             SE AGREGA EL CODIGO 3701 (ORDEN DE TRABAJO NO               
001500*             ENCONTRADA), NO TENIA NUMERO ASIGNADO EN EL                 
001600*             SISTEMA ORIGEN                                              
001700*****************************************************************         
001800 01  TABLA-CATALOGO-ERRORES.                                              
001900     05  FILLER   PIC X(75) VALUE                                         
002000         '03000REPORTE DE PRODUCCION NO ENCONTRADO'.                      
002100     05  FILLER   PIC X(75) VALUE                                         
002200         '03701ORDEN DE TRABAJO NO ENCONTRADA'.                           
002300     05  FILLER   PIC X(75) VALUE                                         
002400         '03800EMPLEADO NO ENCONTRADO'.                                   
002500     05  FILLER   PIC X(75) VALUE                                         
002600         '30000DETALLE DE PRODUCCION (DEFECTO) NO ENCONTRADO'.            
002700     05  FILLER   PIC X(75) VALUE                                         
002800         '06500CANTIDAD ALMACEN EXCEDE CANTIDAD EN EXISTENCIA'.           
002900     05  FILLER   PIC X(75) VALUE                                         
003000         '06501REGISTRO DE ALMACEN DADO DE BAJA (BORRADO LOGICO)'.        
003100     05  FILLER   PIC X(75) VALUE                                         
003200         '06502CANTIDAD DESTRUIDA EXCEDE LA CANTIDAD INICIAL'.            
003300 01  TABLA-CATALOGO-R REDEFINES TABLA-CATALOGO-ERRORES.                   
003400     05  PRER-ENTRADA OCCURS 7 TIMES                                      
003500                       INDEXED BY PRER-IDX.                               
003600         10  PRER-CODE           PIC 9(05).                               
003700         10  PRER-MESSAGE        PIC X(70).                               
