000100*****************************************************************         
000200* FECHA       : 16/10/1989                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : PRODUCCION                                       *        
000500* PROGRAMA    : PRBA040                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : DADO UN DETAIL-CODE, VERIFICA QUE EL DETALLE     *        
000800*             : EXISTA Y EMITE TODOS LOS DEFECTOS QUE LE         *        
000900*             : PERTENECEN, EN EL ORDEN EN QUE ESTAN ALMACENADOS.*        
001000* ARCHIVOS    : PRODETA=A, PRODEFE=A, PROPARM=C, PROLIST=A       *        
001100* ACCION (ES) : C=CONSULTA (UNICA ACCION DE ESTE BATCH)          *        
001200* PROGRAMA(S) : NINGUNO                                          *        
001300* INSTALADO   : 23/10/1989                                       *        
001400* BPM/RATIONAL: 101347                                           *        
001500* NOMBRE      : LISTADO DE DEFECTOS DE UN DETALLE DE PRODUCCION  *        
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    PRBA040.                                                  
001900 AUTHOR.        ERICK RAMIREZ.                                            
002000 INSTALLATION.  PRODUCCION - PLANTA.                                      
002100 DATE-WRITTEN.  16/10/1989.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      USO INTERNO - PLANTA DE PRODUCCION.                       
002400*****************************************************************         
002500*               B I T A C O R A   D E   C A M B I O S            *        
002600*****************************************************************         
002700* FECHA     : 16/10/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
002800*             CREACION ORIGINAL DEL PROGRAMA, BPM 101347                  
002900* FECHA     : 22/07/1993   PROGRAMADOR : E. RAMIREZ (PEDR)                
003000*             SE INSTALA JUNTO CON EL POSTEO DE DEFECTOS EN               
003100*             PRBA010, PARA CONSULTA POSTERIOR DE LOS MISMOS              
003200* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
003300*             REVISION Y2K SOBRE FECHAS DE 8 POSICIONES, SIN              
003400*             CAMBIOS DE LOGICA, SOLO VERIFICACION                        
003500* FECHA     : 02/08/2001   PROGRAMADOR : R. QUIXTAN (RQUI)                
003600*             SE QUITA WKS-FS-STATUS-R, QUE REDEFINIA EL BLOQUE DE        
003700*             FILE-STATUS SIN QUE NADIE LA REFERENCIARA. BPM147204        
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PRO-DETA-FILE ASSIGN TO PRODETA                               
004800            ORGANIZATION  IS SEQUENTIAL                                   
004900            FILE STATUS   IS FS-PRODETA.                                  
005000     SELECT PRO-DEFE-FILE ASSIGN TO PRODEFE                               
005100            ORGANIZATION  IS SEQUENTIAL                                   
005200            FILE STATUS   IS FS-PRODEFE.                                  
005300     SELECT PRO-PARM-FILE ASSIGN TO PROPARM                               
005400            ORGANIZATION  IS SEQUENTIAL                                   
005500            FILE STATUS   IS FS-PROPARM.                                  
005600     SELECT PRO-LISTADO ASSIGN TO PROLIST                                 
005700            ORGANIZATION  IS SEQUENTIAL                                   
005800            FILE STATUS   IS FS-PROLIST.                                  
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*                DEFINICION DE ESTRUCTURA DE ARCHIVOS                     
006200 FD  PRO-DETA-FILE.                                                       
006300     COPY PRDETA.                                                         
006400 FD  PRO-DEFE-FILE.                                                       
006500     COPY PRDEFE.                                                         
006600*    ARCHIVO DE PARAMETROS (SYSIN), UNICO CAMPO: DETAIL-CODE              
006700 FD  PRO-PARM-FILE                                                        
006800     RECORD CONTAINS 10 CHARACTERS.                                       
006900 01  REG-PARM.                                                            
007000     05  PARM-DETAIL-CODE          PIC 9(08).                             
007100     05  FILLER                    PIC X(02).                             
007200 FD  PRO-LISTADO                                                          
007300     RECORD CONTAINS 132 CHARACTERS.                                      
007400 01  LINEA-LISTADO                 PIC X(132).                            
007500 01  LINEA-LISTADO-R REDEFINES LINEA-LISTADO.                             
007600     05  LIN-TEXTO                 PIC X(80).                             
007700     05  FILLER                    PIC X(52).                             
007800 WORKING-STORAGE SECTION.                                                 
007900*           MASCARA DE EDICION PARA EL TOTAL DE DEFECTOS EMITIDOS         
008000 77  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
008100     COPY PRERRC.                                                         
008200*           RECURSOS RUTINAS DE FILE-STATUS                               
008300 01  WKS-FS-STATUS.                                                       
008400     05  FS-PRODETA                PIC 9(02) VALUE ZEROES.                
008500     05  FS-PRODEFE                PIC 9(02) VALUE ZEROES.                
008600     05  FS-PROPARM                PIC 9(02) VALUE ZEROES.                
008700     05  FS-PROLIST                PIC 9(02) VALUE ZEROES.                
008800*           RECURSOS DE CONTROL DE CICLO Y BANDERAS                       
008900 01  WKS-FLAGS.                                                           
009000     05  WKS-FIN-DETA              PIC 9(01) VALUE ZEROES.                
009100         88  FIN-DETA              VALUE 1.                               
009200     05  WKS-FIN-DEFE              PIC 9(01) VALUE ZEROES.                
009300         88  FIN-DEFE              VALUE 1.                               
009400     05  WKS-DETALLE-ENCONTRADO    PIC 9(01) VALUE ZEROES.                
009500         88  DETALLE-ENCONTRADO    VALUE 1.                               
009600 01  WKS-CONTADORES.                                                      
009700     05  WKS-DEFECTOS-EMITIDOS     PIC 9(07) COMP-3 VALUE ZEROES.         
009800*****************************************************************         
009900 PROCEDURE DIVISION.                                                      
010000*****************************************************************         
010100*               S E C C I O N    P R I N C I P A L                        
010200*****************************************************************         
010300 100-PRINCIPAL SECTION.                                                   
010400     PERFORM 110-APERTURA-ARCHIVOS                                        
010500     PERFORM 120-BUSCA-DETALLE                                            
010600     IF DETALLE-ENCONTRADO                                                
010700        PERFORM 130-EMITE-DEFECTOS                                        
010800     ELSE                                                                 
010900        PERFORM 125-REPORTA-ERROR-CATALOGO                                
011000     END-IF                                                               
011100     PERFORM 140-CIERRA-ARCHIVOS                                          
011200     STOP RUN.                                                            
011300 100-PRINCIPAL-E. EXIT.                                                   
011400                                                                          
011500 110-APERTURA-ARCHIVOS SECTION.                                           
011600     OPEN INPUT  PRO-DETA-FILE                                            
011700                 PRO-DEFE-FILE                                            
011800                 PRO-PARM-FILE                                            
011900          OUTPUT PRO-LISTADO                                              
012000     IF FS-PRODETA NOT EQUAL 0                                            
012100        DISPLAY '>>> ERROR AL ABRIR PRODETA, FILE STATUS: '               
012200                FS-PRODETA UPON CONSOLE                                   
012300        MOVE  91 TO RETURN-CODE                                           
012400        STOP RUN                                                          
012500     END-IF                                                               
012600     IF FS-PRODEFE NOT EQUAL 0                                            
012700        DISPLAY '>>> ERROR AL ABRIR PRODEFE, FILE STATUS: '               
012800                FS-PRODEFE UPON CONSOLE                                   
012900        MOVE  91 TO RETURN-CODE                                           
013000        STOP RUN                                                          
013100     END-IF                                                               
013200     IF FS-PROPARM NOT EQUAL 0                                            
013300        DISPLAY '>>> ERROR AL ABRIR PROPARM, FILE STATUS: '               
013400                FS-PROPARM UPON CONSOLE                                   
013500        MOVE  91 TO RETURN-CODE                                           
013600        STOP RUN                                                          
013700     END-IF                                                               
013800     READ PRO-PARM-FILE INTO REG-PARM                                     
013900       AT END INITIALIZE REG-PARM                                         
014000     END-READ.                                                            
014100 110-APERTURA-ARCHIVOS-E. EXIT.                                           
014200                                                                          
014300*--------> RECORRE PRODETA SECUENCIAL BUSCANDO EL DETAIL-CODE             
014400*          SOLICITADO EN EL PARAMETRO DE ENTRADA                          
014500 120-BUSCA-DETALLE SECTION.                                               
014600     PERFORM 121-LEE-DETALLE                                              
014700     PERFORM 122-COMPARA-DETALLE                                          
014800        UNTIL FIN-DETA OR DETALLE-ENCONTRADO.                             
014900 120-BUSCA-DETALLE-E. EXIT.                                               
015000                                                                          
015100 121-LEE-DETALLE SECTION.                                                 
015200     READ PRO-DETA-FILE                                                   
015300       AT END SET FIN-DETA TO TRUE                                        
015400     END-READ.                                                            
015500 121-LEE-DETALLE-E. EXIT.                                                 
015600                                                                          
015700*--------> COMPARA EL DETALLE VIGENTE CONTRA EL DETAIL-CODE               
015800*          PEDIDO; SI NO COINCIDE, AVANZA AL SIGUIENTE                    
015900 122-COMPARA-DETALLE SECTION.                                             
016000     IF PRDT-DETAIL-CODE = PARM-DETAIL-CODE                               
016100        MOVE 1 TO WKS-DETALLE-ENCONTRADO                                  
016200     ELSE                                                                 
016300        PERFORM 121-LEE-DETALLE                                           
016400     END-IF.                                                              
016500 122-COMPARA-DETALLE-E. EXIT.                                             
016600                                                                          
016700*--------> BUSCA EL CODIGO 30000 (NOT-FOUND-PRODUCTION-DETAIL)            
016800*          EN EL CATALOGO Y LO DESPLIEGA EN CONSOLA                       
016900 125-REPORTA-ERROR-CATALOGO SECTION.                                      
017000     SEARCH PRER-ENTRADA VARYING PRER-IDX                                 
017100       AT END                                                             
017200          DISPLAY '>>> ERROR 30000, CATALOGO NO CARGADO'                  
017300                  UPON CONSOLE                                            
017400       WHEN PRER-CODE (PRER-IDX) = 30000                                  
017500          DISPLAY '>>> ERROR ' PRER-CODE (PRER-IDX) ': '                  
017600                  PRER-MESSAGE (PRER-IDX) UPON CONSOLE                    
017700     END-SEARCH.                                                          
017800 125-REPORTA-ERROR-CATALOGO-E. EXIT.                                      
017900                                                                          
018000*--------> RECORRE PRODEFE SECUENCIAL Y EMITE, EN EL ORDEN EN             
018100*          QUE ESTAN ALMACENADOS, LOS DEFECTOS DEL DETALLE                
018200 130-EMITE-DEFECTOS SECTION.                                              
018300     PERFORM 131-LEE-DEFECTO                                              
018400     PERFORM 134-PROCESA-DEFECTO UNTIL FIN-DEFE                           
018500     PERFORM 133-ESCRIBE-PIE.                                             
018600 130-EMITE-DEFECTOS-E. EXIT.                                              
018700                                                                          
018800 131-LEE-DEFECTO SECTION.                                                 
018900     READ PRO-DEFE-FILE                                                   
019000       AT END SET FIN-DEFE TO TRUE                                        
019100     END-READ.                                                            
019200 131-LEE-DEFECTO-E. EXIT.                                                 
019300                                                                          
019400*--------> EMITE EL DEFECTO VIGENTE SI PERTENECE AL DETALLE               
019500*          PEDIDO Y AVANZA AL SIGUIENTE DEFECTO DEL ARCHIVO               
019600 134-PROCESA-DEFECTO SECTION.                                             
019700     IF PRDF-DETAIL-CODE = PARM-DETAIL-CODE                               
019800        PERFORM 132-ESCRIBE-RENGLON                                       
019900     END-IF                                                               
020000     PERFORM 131-LEE-DEFECTO.                                             
020100 134-PROCESA-DEFECTO-E. EXIT.                                             
020200                                                                          
020300 132-ESCRIBE-RENGLON SECTION.                                             
020400     MOVE SPACES TO LINEA-LISTADO                                         
020500     STRING PRDF-DEFECT-CODE     ' '                                      
020600            PRDF-DEFECT-REASON   ' '                                      
020700            PRDF-DEFECT-STATUS   ' '                                      
020800            PRDF-DEFECT-FILE                                              
020900            DELIMITED BY SIZE INTO LINEA-LISTADO                          
021000     WRITE LINEA-LISTADO                                                  
021100     ADD  1 TO WKS-DEFECTOS-EMITIDOS.                                     
021200 132-ESCRIBE-RENGLON-E. EXIT.                                             
021300                                                                          
021400 133-ESCRIBE-PIE SECTION.                                                 
021500     MOVE SPACES TO LINEA-LISTADO                                         
021600     MOVE WKS-DEFECTOS-EMITIDOS TO WKS-MASCARA                            
021700     STRING 'TOTAL DEFECTOS: ' WKS-MASCARA                                
021800            DELIMITED BY SIZE INTO LINEA-LISTADO                          
021900     WRITE LINEA-LISTADO.                                                 
022000 133-ESCRIBE-PIE-E. EXIT.                                                 
022100                                                                          
022200 140-CIERRA-ARCHIVOS SECTION.                                             
022300     CLOSE PRO-DETA-FILE                                                  
022400           PRO-DEFE-FILE                                                  
022500           PRO-PARM-FILE                                                  
022600           PRO-LISTADO.                                                   
022700 140-CIERRA-ARCHIVOS-E. EXIT.                                             
