000100*****************************************************************         
000200* COPY        : PRALMA                                          *         
000300* APLICACION  : PRODUCCION - ALMACEN                             *        
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE ALMACENAMIENTO (STORAGE- *         
000500*             : FILE). UNA COLOCACION DE EXISTENCIAS POR         *        
000600*             : BODEGA.                                          *        
000700* ARCHIVOS    : PROALMA                                         *         
000800*****************************************************************         
000900* FECHA     : 14/11/1994   PROGRAMADOR : M. SICAN (MSIC)                  
001000*             CREACION ORIGINAL DEL LAYOUT, BPM 118820                    
001100* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
001200*             SE AGREGA PRAL-IS-DELETE PARA BAJA LOGICA, YA NO SE         
001300*             BORRA FISICAMENTE UN REGISTRO DE ALMACEN, BPM 112204        
001400* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
001500*             REVISION Y2K, PRAL-CREATED-AT/UPDATED-AT SIGUEN EN          
001600*             14 POSICIONES (AAAAMMDDHHMMSS)                              
001700*****************************************************************         
001800 01  REG-ALMA.                                                            
001900     05  PRAL-STORAGE-CODE       PIC 9(08).                               
002000     05  PRAL-STOCK-CODE         PIC 9(08).                               
002100     05  PRAL-PRODUCT-CODE       PIC 9(08).                               
002200     05  PRAL-WAREHOUSE-CODE     PIC 9(08).                               
002300     05  PRAL-INITIAL-QTY        PIC 9(07).                               
002400     05  PRAL-DESTROY-QTY        PIC 9(07).                               
002500     05  PRAL-ACTUAL-QTY         PIC 9(07).                               
002600     05  PRAL-IS-DELETE          PIC X(01).                               
002700         88  PRAL-BORRADO        VALUE 'Y'.                               
002800         88  PRAL-ACTIVO         VALUE 'N'.                               
002900     05  PRAL-CREATED-AT         PIC 9(14).                               
003000     05  PRAL-CREATED-AT-R REDEFINES PRAL-CREATED-AT.                     
003100         10  PRAL-CREA-FECHA     PIC 9(08).                               
003200         10  PRAL-CREA-HORA      PIC 9(06).                               
003300     05  PRAL-UPDATED-AT         PIC 9(14).                               
003400     05  PRAL-UPDATED-AT-R REDEFINES PRAL-UPDATED-AT.                     
003500         10  PRAL-ACTU-FECHA     PIC 9(08).                               
003600         10  PRAL-ACTU-HORA      PIC 9(06).                               
003700     05  FILLER                  PIC X(08).                               
