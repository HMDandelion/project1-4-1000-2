000100*****************************************************************         
000200* COPY        : PREMPL                                          *         
000300* APLICACION  : PRODUCCION                                      *         
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE EMPLEADOS (EMPLOYEE).     *         
000500*             : SOLO REFERENCIA, NO ES LEIDO POR NINGUN BATCH   *         
000600*             : DE ESTE SUBSISTEMA.                              *        
000700* ARCHIVOS    : PROEMPL                                         *         
000800*****************************************************************         
000900* FECHA     : 03/02/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
001000*             CREACION ORIGINAL DEL LAYOUT                                
001100* FECHA     : 22/07/1993   PROGRAMADOR : E. RAMIREZ (PEDR)                
001200*             SE AMPLIA PREM-EMPLOYEE-NAME DE X(15) A X(20) POR           
001300*             SOLICITUD DE RECURSOS HUMANOS, BPM 108802                   
001400* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
001500*             REVISION Y2K - EL LAYOUT NO CONTIENE CAMPOS DE              
001600*             FECHA, NO APLICA VENTANA DE SIGLO                           
001700*****************************************************************         
001800 01  REG-EMPL.                                                            
001900     05  PREM-EMPLOYEE-CODE      PIC 9(08).                               
002000     05  PREM-EMPLOYEE-NAME      PIC X(20).                               
002100     05  FILLER                  PIC X(12).                               
