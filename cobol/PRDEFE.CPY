000100*****************************************************************         
000200* COPY        : PRDEFE                                          *         
000300* APLICACION  : PRODUCCION                                      *         
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE DEFECTO (DEFECT-MASTER). *         
000500*             : CERO O MAS REGISTROS POR CADA DETALLE DE        *         
000600*             : PRODUCCION.                                     *         
000700* ARCHIVOS    : PRODEFE                                         *         
000800*****************************************************************         
000900* FECHA     : 22/07/1993   PROGRAMADOR : E. RAMIREZ (PEDR)                
001000*             CREACION ORIGINAL DEL LAYOUT, BPM 101347                    
001100* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
001200*             SE AGREGA PRDF-DEFECT-FILE PARA ADJUNTAR EVIDENCIA          
001300*             FOTOGRAFICA DEL DEFECTO, BPM 112204                         
001400*****************************************************************         
001500 01  REG-DEFE.                                                            
001600     05  PRDF-DEFECT-CODE        PIC 9(08).                               
001700     05  PRDF-DETAIL-CODE        PIC 9(08).                               
001800     05  PRDF-DEFECT-REASON      PIC X(40).                               
001900     05  PRDF-DEFECT-STATUS      PIC X(12).                               
002000         88  PRDF-PENDIENTE      VALUE 'PENDING     '.                    
002100         88  PRDF-RESUELTO       VALUE 'RESOLVED    '.                    
002200     05  PRDF-DEFECT-FILE        PIC X(30).                               
002300     05  FILLER                  PIC X(08).                               
