000100****************************************************************          
000200* FECHA       : 04/12/1994                                     *          
000300* PROGRAMADOR : MARIO SICAN (MSIC)                              *         
000400* APLICACION  : PRODUCCION - ALMACEN                            *         
000500* PROGRAMA    : PRBA060                                         *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : BUSQUEDA FILTRADA Y ORDENADA DE REGISTROS DE    *         
000800*             : ALMACENAMIENTO (BODEGA), CON PAGINACION POR     *         
000900*             : DESPLAZAMIENTO/LIMITE Y MARCA DE HOY.           *         
001000* ARCHIVOS    : PROALMA=A, PROPARM=C, PROLIST=A                 *         
001100* ACCION (ES) : C=CONSULTA (UNICA ACCION DE ESTE BATCH)         *         
001200* PROGRAMA(S) : NINGUNO                                         *         
001300* INSTALADO   : 12/12/1994                                      *         
001400* BPM/RATIONAL: 118820                                          *         
001500* NOMBRE      : BUSQUEDA DE EXISTENCIAS DE ALMACEN              *         
001600****************************************************************          
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    PRBA060.                                                  
001900 AUTHOR.        MARIO SICAN.                                              
002000 INSTALLATION.  PRODUCCION - ALMACEN.                                     
002100 DATE-WRITTEN.  04/12/1994.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      USO INTERNO - PLANTA DE PRODUCCION.                       
002400*****************************************************************         
002500*               B I T A C O R A   D E   C A M B I O S            *        
002600*****************************************************************         
002700* FECHA     : 04/12/1994   PROGRAMADOR : M. SICAN (MSIC)                  
002800*             CREACION ORIGINAL DEL PROGRAMA, BPM 118820                  
002900* FECHA     : 30/03/1996   PROGRAMADOR : M. SICAN (MSIC)                  
003000*             SE EXCLUYE SIEMPRE EL REGISTRO CON IS-DELETE = 'Y',         
003100*             LIGADO A LA BAJA LOGICA DE PROALMA, BPM 112204              
003200* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
003300*             REVISION Y2K SOBRE FECHAS DE 8 Y 14 POSICIONES,             
003400*             SIN CAMBIOS DE LOGICA, SOLO VERIFICACION                    
003500* FECHA     : 18/02/2003   PROGRAMADOR : R. QUIXTAN (RQUI)                
003600*             SE AGREGA LA MARCA DE HOY (IS-TODAY) AL RENGLON             
003700*             EMITIDO, BPM 158220                                         
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PRO-ALMA-FILE ASSIGN TO PROALMA                               
004800            ORGANIZATION  IS SEQUENTIAL                                   
004900            FILE STATUS   IS FS-PROALMA.                                  
005000     SELECT WORK-FILTRADO ASSIGN TO SORTWK1.                              
005100     SELECT PRO-ORDENADO ASSIGN TO PROORDE                                
005200            ORGANIZATION  IS SEQUENTIAL                                   
005300            FILE STATUS   IS FS-PROORDE.                                  
005400     SELECT PRO-PARM-FILE ASSIGN TO PROPARM                               
005500            ORGANIZATION  IS SEQUENTIAL                                   
005600            FILE STATUS   IS FS-PROPARM.                                  
005700     SELECT PRO-LISTADO ASSIGN TO PROLIST                                 
005800            ORGANIZATION  IS SEQUENTIAL                                   
005900            FILE STATUS   IS FS-PROLIST.                                  
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200*                DEFINICION DE ESTRUCTURA DE ARCHIVOS                     
006300 FD  PRO-ALMA-FILE.                                                       
006400     COPY PRALMA.                                                         
006500*    ARCHIVO DE TRABAJO DEL SORT (RENGLONES QUE CALIFICARON)              
006600 SD  WORK-FILTRADO.                                                       
006700 01  WF-REG-ALMA.                                                         
006800     05  PRAL-STORAGE-CODE         PIC 9(08).                             
006900     05  PRAL-STOCK-CODE           PIC 9(08).                             
007000     05  PRAL-PRODUCT-CODE         PIC 9(08).                             
007100     05  PRAL-WAREHOUSE-CODE       PIC 9(08).                             
007200     05  PRAL-INITIAL-QTY          PIC 9(07).                             
007300     05  PRAL-DESTROY-QTY          PIC 9(07).                             
007400     05  PRAL-ACTUAL-QTY           PIC 9(07).                             
007500     05  PRAL-IS-DELETE            PIC X(01).                             
007600     05  PRAL-CREATED-AT           PIC 9(14).                             
007700     05  PRAL-UPDATED-AT           PIC 9(14).                             
007800     05  FILLER                    PIC X(04).                             
007900*    ARCHIVO DE SALIDA DEL SORT, YA EN EL ORDEN SOLICITADO                
008000 FD  PRO-ORDENADO.                                                        
008100 01  OR-REG-ALMA.                                                         
008200     05  OR-STORAGE-CODE           PIC 9(08).                             
008300     05  OR-STOCK-CODE             PIC 9(08).                             
008400     05  OR-PRODUCT-CODE           PIC 9(08).                             
008500     05  OR-WAREHOUSE-CODE         PIC 9(08).                             
008600     05  OR-INITIAL-QTY            PIC 9(07).                             
008700     05  OR-DESTROY-QTY            PIC 9(07).                             
008800     05  OR-ACTUAL-QTY             PIC 9(07).                             
008900     05  OR-IS-DELETE              PIC X(01).                             
009000     05  OR-CREATED-AT             PIC 9(14).                             
009100     05  OR-CREATED-AT-R REDEFINES OR-CREATED-AT.                         
009200         10  OR-CREA-FECHA         PIC 9(08).                             
009300         10  OR-CREA-HORA          PIC 9(06).                             
009400     05  OR-UPDATED-AT             PIC 9(14).                             
009500     05  FILLER                    PIC X(04).                             
009600*    ARCHIVO DE PARAMETROS DE FILTRO, ORDEN Y PAGINACION (SYSIN)          
009700 FD  PRO-PARM-FILE                                                        
009800     RECORD CONTAINS 60 CHARACTERS.                                       
009900 01  REG-PARM.                                                            
010000     05  PARM-PRODUCT-CODE         PIC 9(08).                             
010100     05  PARM-MIN-QTY              PIC 9(07).                             
010200     05  PARM-MAX-QTY              PIC 9(07).                             
010300     05  PARM-QTY-FLAG             PIC 9(01).                             
010400     05  PARM-FECHA-FLAG           PIC 9(01).                             
010500     05  PARM-DESPLAZAMIENTO       PIC 9(07).                             
010600     05  PARM-LIMITE               PIC 9(07).                             
010700     05  PARM-FECHA-PROCESO        PIC 9(08).                             
010800     05  FILLER                    PIC X(07).                             
010900 FD  PRO-LISTADO                                                          
011000     RECORD CONTAINS 132 CHARACTERS.                                      
011100 01  LINEA-LISTADO                 PIC X(132).                            
011200 01  LINEA-LISTADO-R REDEFINES LINEA-LISTADO.                             
011300     05  LIN-TEXTO                 PIC X(80).                             
011400     05  FILLER                    PIC X(52).                             
011500 WORKING-STORAGE SECTION.                                                 
011600*           MASCARA DE EDICION PARA EL TOTAL DEL PIE DEL LISTADO          
011700 77  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
011800*           RECURSOS RUTINAS DE FILE-STATUS                               
011900 01  WKS-FS-STATUS.                                                       
012000     05  FS-PROALMA                PIC 9(02) VALUE ZEROES.                
012100     05  FS-PROORDE                PIC 9(02) VALUE ZEROES.                
012200     05  FS-PROPARM                PIC 9(02) VALUE ZEROES.                
012300     05  FS-PROLIST                PIC 9(02) VALUE ZEROES.                
012400*           RECURSOS DE FILTRO Y BANDERAS DE ORDEN                        
012500 01  WKS-FILTRO.                                                          
012600     05  WKS-PRODUCTO-DADO         PIC 9(01) VALUE ZEROES.                
012700         88  FILTRA-POR-PRODUCTO   VALUE 1.                               
012800     05  WKS-MINIMO-DADO           PIC 9(01) VALUE ZEROES.                
012900         88  FILTRA-POR-MINIMO     VALUE 1.                               
013000     05  WKS-MAXIMO-DADO           PIC 9(01) VALUE ZEROES.                
013100         88  FILTRA-POR-MAXIMO     VALUE 1.                               
013200 01  WKS-ORDEN.                                                           
013300     05  WKS-MODO-ORDEN            PIC 9(01) COMP-3 VALUE ZEROES.         
013400         88  ORDEN-NINGUNO         VALUE 1.                               
013500         88  ORDEN-CANT-ASC        VALUE 2.                               
013600         88  ORDEN-CANT-DESC       VALUE 3.                               
013700         88  ORDEN-FECHA-ASC       VALUE 4.                               
013800         88  ORDEN-FECHA-DESC      VALUE 5.                               
013900         88  ORDEN-CANT-ASC-FEC-ASC   VALUE 6.                            
014000         88  ORDEN-CANT-ASC-FEC-DESC  VALUE 7.                            
014100         88  ORDEN-CANT-DESC-FEC-ASC  VALUE 8.                            
014200         88  ORDEN-CANT-DESC-FEC-DESC VALUE 9.                            
014300 01  WKS-FLAGS.                                                           
014400     05  WKS-FIN-ALMA              PIC 9(01) VALUE ZEROES.                
014500         88  FIN-ALMA              VALUE 1.                               
014600     05  WKS-FIN-ORDENADO          PIC 9(01) VALUE ZEROES.                
014700         88  FIN-ORDENADO          VALUE 1.                               
014800     05  WKS-CALIFICA              PIC 9(01) VALUE ZEROES.                
014900         88  RENGLON-CALIFICA      VALUE 1.                               
015000*           RECURSOS DE PAGINACION POR DESPLAZAMIENTO/LIMITE              
015100 01  WKS-CONTADORES.                                                      
015200     05  WKS-PUNTERO               PIC 9(07) COMP-3 VALUE ZEROES.         
015300     05  WKS-TOTAL-REGISTROS       PIC 9(07) COMP-3 VALUE ZEROES.         
015400     05  WKS-DESDE                 PIC 9(07) COMP-3 VALUE ZEROES.         
015500     05  WKS-HASTA                 PIC 9(07) COMP-3 VALUE ZEROES.         
015600 01  WKS-MARCA-HOY                 PIC X(01) VALUE 'N'.                   
015700*****************************************************************         
015800 PROCEDURE DIVISION.                                                      
015900*****************************************************************         
016000*               S E C C I O N    P R I N C I P A L                        
016100*****************************************************************         
016200 100-PRINCIPAL SECTION.                                                   
016300     PERFORM 110-APERTURA-ARCHIVOS                                        
016400     PERFORM 130-ORDENA-RESULTADOS                                        
016500     PERFORM 140-PAGINA-Y-EMITE                                           
016600     PERFORM 160-ESCRIBE-PIE                                              
016700     PERFORM 170-CIERRA-ARCHIVOS                                          
016800     STOP RUN.                                                            
016900 100-PRINCIPAL-E. EXIT.                                                   
017000                                                                          
017100 110-APERTURA-ARCHIVOS SECTION.                                           
017200     OPEN INPUT  PRO-ALMA-FILE                                            
017300                 PRO-PARM-FILE                                            
017400          OUTPUT PRO-LISTADO                                              
017500     IF FS-PROALMA NOT EQUAL 0                                            
017600        DISPLAY '>>> ERROR AL ABRIR PROALMA, FILE STATUS: '               
017700                FS-PROALMA UPON CONSOLE                                   
017800        MOVE  91 TO RETURN-CODE                                           
017900        STOP RUN                                                          
018000     END-IF                                                               
018100     IF FS-PROPARM NOT EQUAL 0                                            
018200        DISPLAY '>>> ERROR AL ABRIR PROPARM, FILE STATUS: '               
018300                FS-PROPARM UPON CONSOLE                                   
018400        MOVE  91 TO RETURN-CODE                                           
018500        STOP RUN                                                          
018600     END-IF                                                               
018700     READ PRO-PARM-FILE INTO REG-PARM                                     
018800       AT END INITIALIZE REG-PARM                                         
018900     END-READ                                                             
019000     IF PARM-PRODUCT-CODE > ZEROES                                        
019100        MOVE 1 TO WKS-PRODUCTO-DADO                                       
019200     END-IF                                                               
019300     IF PARM-MIN-QTY > ZEROES                                             
019400        MOVE 1 TO WKS-MINIMO-DADO                                         
019500     END-IF                                                               
019600     IF PARM-MAX-QTY > ZEROES                                             
019700        MOVE 1 TO WKS-MAXIMO-DADO                                         
019800     END-IF                                                               
019900     PERFORM 115-DETERMINA-MODO-ORDEN.                                    
020000 110-APERTURA-ARCHIVOS-E. EXIT.                                           
020100                                                                          
020200*--------> TRADUCE LAS DOS BANDERAS DE ORDEN (CANTIDAD Y FECHA,           
020300*          0=AUSENTE 1=ASCENDENTE 2=DESCENDENTE) AL MODO UNICO            
020400*          QUE DETERMINA CUAL SENTENCIA SORT SE EJECUTA                   
020500 115-DETERMINA-MODO-ORDEN SECTION.                                        
020600     EVALUATE PARM-QTY-FLAG ALSO PARM-FECHA-FLAG                          
020700       WHEN 0 ALSO 0  SET ORDEN-NINGUNO            TO TRUE                
020800       WHEN 1 ALSO 0  SET ORDEN-CANT-ASC           TO TRUE                
020900       WHEN 2 ALSO 0  SET ORDEN-CANT-DESC          TO TRUE                
021000       WHEN 0 ALSO 1  SET ORDEN-FECHA-ASC          TO TRUE                
021100       WHEN 0 ALSO 2  SET ORDEN-FECHA-DESC         TO TRUE                
021200       WHEN 1 ALSO 1  SET ORDEN-CANT-ASC-FEC-ASC   TO TRUE                
021300       WHEN 1 ALSO 2  SET ORDEN-CANT-ASC-FEC-DESC  TO TRUE                
021400       WHEN 2 ALSO 1  SET ORDEN-CANT-DESC-FEC-ASC  TO TRUE                
021500       WHEN 2 ALSO 2  SET ORDEN-CANT-DESC-FEC-DESC TO TRUE                
021600       WHEN OTHER     SET ORDEN-NINGUNO            TO TRUE                
021700     END-EVALUATE.                                                        
021800 115-DETERMINA-MODO-ORDEN-E. EXIT.                                        
021900                                                                          
022000*--------> EJECUTA LA SENTENCIA SORT QUE CORRESPONDE AL MODO DE           
022100*          ORDEN VIGENTE. CUANDO NO SE PIDE ORDEN, SE ORDENA POR          
022200*          STORAGE-CODE ASCENDENTE (ORDEN NATURAL DE ALTA)                
022300 130-ORDENA-RESULTADOS SECTION.                                           
022400     MOVE ZEROES TO WKS-TOTAL-REGISTROS                                   
022500     EVALUATE TRUE                                                        
022600       WHEN ORDEN-NINGUNO                                                 
022700            SORT WORK-FILTRADO                                            
022800                 ON ASCENDING KEY PRAL-STORAGE-CODE OF WF-REG-ALMA        
022900                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
023000                 GIVING PRO-ORDENADO                                      
023100       WHEN ORDEN-CANT-ASC                                                
023200            SORT WORK-FILTRADO                                            
023300                 ON ASCENDING  KEY PRAL-ACTUAL-QTY  OF WF-REG-ALMA        
023400                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
023500                 GIVING PRO-ORDENADO                                      
023600       WHEN ORDEN-CANT-DESC                                               
023700            SORT WORK-FILTRADO                                            
023800                 ON DESCENDING KEY PRAL-ACTUAL-QTY  OF WF-REG-ALMA        
023900                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
024000                 GIVING PRO-ORDENADO                                      
024100       WHEN ORDEN-FECHA-ASC                                               
024200            SORT WORK-FILTRADO                                            
024300                 ON ASCENDING  KEY PRAL-CREATED-AT  OF WF-REG-ALMA        
024400                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
024500                 GIVING PRO-ORDENADO                                      
024600       WHEN ORDEN-FECHA-DESC                                              
024700            SORT WORK-FILTRADO                                            
024800                 ON DESCENDING KEY PRAL-CREATED-AT  OF WF-REG-ALMA        
024900                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
025000                 GIVING PRO-ORDENADO                                      
025100       WHEN ORDEN-CANT-ASC-FEC-ASC                                        
025200            SORT WORK-FILTRADO                                            
025300                 ON ASCENDING  KEY PRAL-ACTUAL-QTY  OF WF-REG-ALMA        
025400                 ON ASCENDING  KEY PRAL-CREATED-AT  OF WF-REG-ALMA        
025500                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
025600                 GIVING PRO-ORDENADO                                      
025700       WHEN ORDEN-CANT-ASC-FEC-DESC                                       
025800            SORT WORK-FILTRADO                                            
025900                 ON ASCENDING  KEY PRAL-ACTUAL-QTY  OF WF-REG-ALMA        
026000                 ON DESCENDING KEY PRAL-CREATED-AT  OF WF-REG-ALMA        
026100                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
026200                 GIVING PRO-ORDENADO                                      
026300       WHEN ORDEN-CANT-DESC-FEC-ASC                                       
026400            SORT WORK-FILTRADO                                            
026500                 ON DESCENDING KEY PRAL-ACTUAL-QTY  OF WF-REG-ALMA        
026600                 ON ASCENDING  KEY PRAL-CREATED-AT  OF WF-REG-ALMA        
026700                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
026800                 GIVING PRO-ORDENADO                                      
026900       WHEN ORDEN-CANT-DESC-FEC-DESC                                      
027000            SORT WORK-FILTRADO                                            
027100                 ON DESCENDING KEY PRAL-ACTUAL-QTY  OF WF-REG-ALMA        
027200                 ON DESCENDING KEY PRAL-CREATED-AT  OF WF-REG-ALMA        
027300                 INPUT PROCEDURE IS 120-FILTRA-ALMACEN                    
027400                 GIVING PRO-ORDENADO                                      
027500     END-EVALUATE.                                                        
027600 130-ORDENA-RESULTADOS-E. EXIT.                                           
027700                                                                          
027800 120-FILTRA-ALMACEN SECTION.                                              
027900     PERFORM 121-LEE-ALMACEN                                              
028000     PERFORM 123-PROCESA-ALMACEN UNTIL FIN-ALMA.                          
028100 120-FILTRA-ALMACEN-E. EXIT.                                              
028200                                                                          
028300 121-LEE-ALMACEN SECTION.                                                 
028400     READ PRO-ALMA-FILE                                                   
028500       AT END SET FIN-ALMA TO TRUE                                        
028600     END-READ.                                                            
028700 121-LEE-ALMACEN-E. EXIT.                                                 
028800                                                                          
028900*--------> EVALUA EL RENGLON VIGENTE, LO LIBERA AL SORT SI                
029000*          CALIFICA Y AVANZA AL SIGUIENTE RENGLON DE ALMACEN              
029100 123-PROCESA-ALMACEN SECTION.                                             
029200     PERFORM 122-EVALUA-RENGLON                                           
029300     IF RENGLON-CALIFICA                                                  
029400        MOVE CORRESPONDING REG-ALMA TO WF-REG-ALMA                        
029500        RELEASE WF-REG-ALMA                                               
029600        ADD  1 TO WKS-TOTAL-REGISTROS                                     
029700     END-IF                                                               
029800     PERFORM 121-LEE-ALMACEN.                                             
029900 123-PROCESA-ALMACEN-E. EXIT.                                             
030000                                                                          
030100*--------> APLICA LAS REGLAS DE FILTRO: SIEMPRE EXCLUYE LOS               
030200*          BORRADOS, LUEGO PRODUCTO Y RANGO DE CANTIDAD ACTUAL,           
030300*          TODOS OPCIONALES Y ACUMULATIVOS                                
030400 122-EVALUA-RENGLON SECTION.                                              
030500     MOVE ZEROES TO WKS-CALIFICA                                          
030600     IF PRAL-ACTIVO                                                       
030700        MOVE 1 TO WKS-CALIFICA                                            
030800        IF FILTRA-POR-PRODUCTO AND                                        
030900           PRAL-PRODUCT-CODE NOT = PARM-PRODUCT-CODE                      
031000           MOVE ZEROES TO WKS-CALIFICA                                    
031100        END-IF                                                            
031200        IF FILTRA-POR-MINIMO AND                                          
031300           PRAL-ACTUAL-QTY < PARM-MIN-QTY                                 
031400           MOVE ZEROES TO WKS-CALIFICA                                    
031500        END-IF                                                            
031600        IF FILTRA-POR-MAXIMO AND                                          
031700           PRAL-ACTUAL-QTY > PARM-MAX-QTY                                 
031800           MOVE ZEROES TO WKS-CALIFICA                                    
031900        END-IF                                                            
032000     END-IF.                                                              
032100 122-EVALUA-RENGLON-E. EXIT.                                              
032200                                                                          
032300*--------> RECORRE EL ARCHIVO ORDENADO, DESCARTA LOS REGISTROS            
032400*          ANTERIORES AL DESPLAZAMIENTO PEDIDO Y EMITE HASTA              
032500*          COMPLETAR EL LIMITE SOLICITADO                                 
032600 140-PAGINA-Y-EMITE SECTION.                                              
032700     COMPUTE WKS-DESDE = PARM-DESPLAZAMIENTO + 1                          
032800     COMPUTE WKS-HASTA = PARM-DESPLAZAMIENTO + PARM-LIMITE                
032900     MOVE ZEROES TO WKS-PUNTERO                                           
033000     OPEN INPUT PRO-ORDENADO                                              
033100     IF FS-PROORDE NOT EQUAL 0                                            
033200        DISPLAY '>>> ERROR AL ABRIR PROORDE, FILE STATUS: '               
033300                FS-PROORDE UPON CONSOLE                                   
033400        MOVE  91 TO RETURN-CODE                                           
033500        STOP RUN                                                          
033600     END-IF                                                               
033700     READ PRO-ORDENADO                                                    
033800       AT END SET FIN-ORDENADO TO TRUE                                    
033900     END-READ                                                             
034000     PERFORM 146-PROCESA-RENGLON UNTIL FIN-ORDENADO                       
034100     CLOSE PRO-ORDENADO.                                                  
034200 140-PAGINA-Y-EMITE-E. EXIT.                                              
034300                                                                          
034400*--------> EMITE EL RENGLON VIGENTE SI CAE DENTRO DEL RANGO               
034500*          DESPLAZAMIENTO/LIMITE Y AVANZA AL SIGUIENTE RENGLON            
034600 146-PROCESA-RENGLON SECTION.                                             
034700     ADD  1 TO WKS-PUNTERO                                                
034800     IF WKS-PUNTERO >= WKS-DESDE AND                                      
034900        WKS-PUNTERO <= WKS-HASTA                                          
035000        PERFORM 150-MARCA-HOY                                             
035100        PERFORM 145-ESCRIBE-RENGLON                                       
035200     END-IF                                                               
035300     READ PRO-ORDENADO                                                    
035400       AT END SET FIN-ORDENADO TO TRUE                                    
035500     END-READ.                                                            
035600 146-PROCESA-RENGLON-E. EXIT.                                             
035700                                                                          
035800*--------> COMPARA LA FECHA DE CREACION DEL RENGLON CONTRA LA             
035900*          FECHA DE PROCESO Y FIJA LA MARCA DE HOY (S/N)                  
036000 150-MARCA-HOY SECTION.                                                   
036100     IF OR-CREA-FECHA = PARM-FECHA-PROCESO                                
036200        MOVE 'Y' TO WKS-MARCA-HOY                                         
036300     ELSE                                                                 
036400        MOVE 'N' TO WKS-MARCA-HOY                                         
036500     END-IF.                                                              
036600 150-MARCA-HOY-E. EXIT.                                                   
036700                                                                          
036800 145-ESCRIBE-RENGLON SECTION.                                             
036900     MOVE SPACES TO LINEA-LISTADO                                         
037000     STRING OR-STORAGE-CODE       ' '                                     
037100            OR-PRODUCT-CODE       ' '                                     
037200            OR-WAREHOUSE-CODE     ' '                                     
037300            OR-ACTUAL-QTY         ' '                                     
037400            OR-CREATED-AT         ' '                                     
037500            WKS-MARCA-HOY                                                 
037600            DELIMITED BY SIZE INTO LINEA-LISTADO                          
037700     WRITE LINEA-LISTADO.                                                 
037800 145-ESCRIBE-RENGLON-E. EXIT.                                             
037900                                                                          
038000*--------> ESCRIBE EL PIE DEL LISTADO CON EL TOTAL DE REGISTROS           
038100*          QUE CALIFICARON AL FILTRO (ANTES DE PAGINAR)                   
038200 160-ESCRIBE-PIE SECTION.                                                 
038300     MOVE SPACES TO LINEA-LISTADO                                         
038400     MOVE WKS-TOTAL-REGISTROS TO WKS-MASCARA                              
038500     STRING 'TOTAL REGISTROS: ' WKS-MASCARA                               
038600            DELIMITED BY SIZE INTO LINEA-LISTADO                          
038700     WRITE LINEA-LISTADO.                                                 
038800 160-ESCRIBE-PIE-E. EXIT.                                                 
038900                                                                          
039000 170-CIERRA-ARCHIVOS SECTION.                                             
039100     CLOSE PRO-ALMA-FILE                                                  
039200           PRO-PARM-FILE                                                  
039300           PRO-LISTADO.                                                   
039400 170-CIERRA-ARCHIVOS-E. EXIT.                                             
