000100*****************************************************************         
000200* COPY        : PRDETA                                          *         
000300* APLICACION  : PRODUCCION                                      *         
000400* DESCRIPCION : LAYOUT DEL REGISTRO DETALLE DE PRODUCCION       *         
000500*             : (DETAIL-MASTER). UN REGISTRO POR ORDEN DE       *         
000600*             : TRABAJO DENTRO DE UNA CABECERA DE REPORTE.      *         
000700* ARCHIVOS    : PRODETA                                         *         
000800*****************************************************************         
000900* FECHA     : 03/02/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
001000*             CREACION ORIGINAL DEL LAYOUT                                
001100* FECHA     : 22/07/1993   PROGRAMADOR : E. RAMIREZ (PEDR)                
001200*             SE AGREGA PRDT-INSPECTION-STATUS Y PRDT-PROD-MEMO           
001300*             POR REQUERIMIENTO DE CALIDAD, BPM 101347                    
001400* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
001500*             REVISION Y2K, SIN CAMBIOS DE LAYOUT (FECHA YA A 8)          
001600*****************************************************************         
001700 01  REG-DETA.                                                            
001800     05  PRDT-DETAIL-CODE        PIC 9(08).                               
001900     05  PRDT-REPORT-CODE        PIC 9(08).                               
002000     05  PRDT-WORK-ORDER-CODE    PIC 9(08).                               
002100     05  PRDT-PROD-QTY           PIC 9(07).                               
002200     05  PRDT-DEFECT-QTY         PIC 9(07).                               
002300     05  PRDT-COMPLETELY-QTY     PIC 9(07).                               
002400     05  PRDT-INSPECTION-DATE    PIC 9(08).                               
002500     05  PRDT-INSPECTION-DATE-R REDEFINES PRDT-INSPECTION-DATE.           
002600         10  PRDT-INSP-ANIO      PIC 9(04).                               
002700         10  PRDT-INSP-MES       PIC 9(02).                               
002800         10  PRDT-INSP-DIA       PIC 9(02).                               
002900     05  PRDT-INSPECTION-STATUS  PIC X(12).                               
003000     05  PRDT-PROD-MEMO          PIC X(40).                               
003100     05  PRDT-DETAIL-STATUS      PIC X(20).                               
003200         88  PRDT-REGISTRADO     VALUE 'REGISTER-PRODUCTION '.            
003300         88  PRDT-EN-PRODUCCION  VALUE 'IN-PRODUCTION       '.            
003400         88  PRDT-COMPLETADO     VALUE 'COMPLETED-PRODUCTION'.            
003500     05  FILLER                  PIC X(10).                               
