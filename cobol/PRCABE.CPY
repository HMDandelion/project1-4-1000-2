000100*****************************************************************         
000200* COPY        : PRCABE                                          *         
000300* APLICACION  : PRODUCCION                                      *         
000400* DESCRIPCION : LAYOUT DEL REGISTRO CABECERA DE REPORTE DE      *         
000500*             : PRODUCCION (REPORT-MASTER). UN REGISTRO POR     *         
000600*             : CORRIDA DE PRODUCCION REGISTRADA.               *         
000700* ARCHIVOS    : PROCABE                                         *         
000800*****************************************************************         
000900* FECHA     : 03/02/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
001000*             CREACION ORIGINAL DEL LAYOUT PARA TLCU1C04-BATCH            
001100* FECHA     : 14/11/1994   PROGRAMADOR : M. SICAN (MSIC)                  
001200*             SE AMPLIA PRCB-PROD-FILE DE X(20) A X(30) POR               
001300*             SOLICITUD BPM 118820                                        
001400* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
001500*             REVISION Y2K - PRCB-START-AT/COMPLETED-AT SIGUEN            
001600*             SIENDO NUMERICOS DE 14 POSICIONES (AAAAMMDDHHMMSS),         
001700*             NO REQUIEREN VENTANA DE SIGLO                               
001800*****************************************************************         
001900 01  REG-CABE.                                                            
002000     05  PRCB-REPORT-CODE        PIC 9(08).                               
002100     05  PRCB-START-AT           PIC 9(14).                               
002200     05  PRCB-START-AT-R REDEFINES PRCB-START-AT.                         
002300         10  PRCB-START-FECHA    PIC 9(08).                               
002400         10  PRCB-START-HORA     PIC 9(06).                               
002500     05  PRCB-COMPLETED-AT       PIC 9(14).                               
002600     05  PRCB-COMPLETED-AT-R REDEFINES PRCB-COMPLETED-AT.                 
002700         10  PRCB-COMPL-FECHA    PIC 9(08).                               
002800         10  PRCB-COMPL-HORA     PIC 9(06).                               
002900     05  PRCB-TOTAL-PROD-QTY     PIC 9(07).                               
003000     05  PRCB-PROD-FILE          PIC X(30).                               
003100     05  PRCB-PROD-STATUS        PIC X(20).                               
003200         88  PRCB-REGISTRADO     VALUE 'REGISTER-PRODUCTION '.            
003300         88  PRCB-EN-PRODUCCION  VALUE 'IN-PRODUCTION       '.            
003400         88  PRCB-COMPLETADO     VALUE 'COMPLETED-PRODUCTION'.            
003500     05  FILLER                  PIC X(09).                               
