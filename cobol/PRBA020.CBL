000100*****************************************************************         
000200* FECHA       : 11/09/1989                                       *        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *        
000400* APLICACION  : PRODUCCION                                       *        
000500* PROGRAMA    : PRBA020                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LISTA CABECERAS DE REPORTE DE PRODUCCION, CON    *        
000800*             : FILTRO OPCIONAL (CODIGO, ESTADO O RANGO DE       *        
000900*             : FECHAS) Y PAGINACION DE 20 REGISTROS POR PAGINA. *        
001000* ARCHIVOS    : PROCABE=A, PROPARM=C, PROLIST=A                  *        
001100* ACCION (ES) : C=CONSULTA (UNICA ACCION DE ESTE BATCH)          *        
001200* PROGRAMA(S) : NINGUNO                                          *        
001300* INSTALADO   : 20/09/1989                                       *        
001400* BPM/RATIONAL: 101347                                           *        
001500* NOMBRE      : LISTADO PAGINADO DE REPORTES DE PRODUCCION       *        
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    PRBA020.                                                  
001900 AUTHOR.        ERICK RAMIREZ.                                            
002000 INSTALLATION.  PRODUCCION - PLANTA.                                      
002100 DATE-WRITTEN.  11/09/1989.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      USO INTERNO - PLANTA DE PRODUCCION.                       
002400*****************************************************************         
002500*               B I T A C O R A   D E   C A M B I O S            *        
002600*****************************************************************         
002700* FECHA     : 11/09/1989   PROGRAMADOR : E. RAMIREZ (PEDR)                
002800*             CREACION ORIGINAL DEL PROGRAMA, BPM 101347                  
002900* FECHA     : 14/04/1994   PROGRAMADOR : M. SICAN (MSIC)                  
003000*             SE AGREGA EL FILTRO POR RANGO DE COMPLETED-AT Y             
003100*             LA REGLA DE PRECEDENCIA DE LOS SEIS FILTROS                 
003200* FECHA     : 09/06/1998   PROGRAMADOR : R. QUIXTAN (RQUI)                
003300*             REVISION Y2K SOBRE FECHAS DE 8 Y 14 POSICIONES,             
003400*             SIN CAMBIOS DE LOGICA, SOLO VERIFICACION                    
003500* FECHA     : 02/05/2002   PROGRAMADOR : R. QUIXTAN (RQUI)                
003600*             SE AGREGA LA VENTANA DE BOTONES DE PAGINA AL PIE            
003700*             DEL LISTADO, BPM 151009                                     
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PRO-CABE-FILE ASSIGN TO PROCABE                               
004800            ORGANIZATION  IS SEQUENTIAL                                   
004900            FILE STATUS   IS FS-PROCABE.                                  
005000     SELECT WORK-FILTRADO ASSIGN TO SORTWK1.                              
005100     SELECT PRO-ORDENADO ASSIGN TO PROORDE                                
005200            ORGANIZATION  IS SEQUENTIAL                                   
005300            FILE STATUS   IS FS-PROORDE.                                  
005400     SELECT PRO-PARM-FILE ASSIGN TO PROPARM                               
005500            ORGANIZATION  IS SEQUENTIAL                                   
005600            FILE STATUS   IS FS-PROPARM.                                  
005700     SELECT PRO-LISTADO ASSIGN TO PROLIST                                 
005800            ORGANIZATION  IS SEQUENTIAL                                   
005900            FILE STATUS   IS FS-PROLIST.                                  
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200*                DEFINICION DE ESTRUCTURA DE ARCHIVOS                     
006300 FD  PRO-CABE-FILE.                                                       
006400     COPY PRCABE.                                                         
006500*    ARCHIVO DE TRABAJO DEL SORT (CABECERAS QUE CALIFICARON)              
006600 SD  WORK-FILTRADO.                                                       
006700 01  WF-REG-CABE.                                                         
006800     05  PRCB-REPORT-CODE          PIC 9(08).                             
006900     05  PRCB-START-AT             PIC 9(14).                             
007000     05  PRCB-COMPLETED-AT         PIC 9(14).                             
007100     05  PRCB-TOTAL-PROD-QTY       PIC 9(07).                             
007200     05  PRCB-PROD-FILE            PIC X(30).                             
007300     05  PRCB-PROD-STATUS          PIC X(20).                             
007400     05  FILLER                    PIC X(04).                             
007500*    ARCHIVO DE SALIDA DEL SORT, YA ORDENADO DESCENDENTE                  
007600 FD  PRO-ORDENADO.                                                        
007700 01  OR-REG-CABE.                                                         
007800     05  OR-REPORT-CODE            PIC 9(08).                             
007900     05  OR-START-AT               PIC 9(14).                             
008000     05  OR-COMPLETED-AT           PIC 9(14).                             
008100     05  OR-TOTAL-PROD-QTY         PIC 9(07).                             
008200     05  OR-PROD-FILE              PIC X(30).                             
008300     05  OR-PROD-STATUS            PIC X(20).                             
008400     05  FILLER                    PIC X(04).                             
008500*    ARCHIVO DE PARAMETROS DE FILTRO Y PAGINACION (SYSIN)                 
008600 FD  PRO-PARM-FILE                                                        
008700     RECORD CONTAINS 60 CHARACTERS.                                       
008800 01  REG-PARM.                                                            
008900     05  PARM-REPORT-CODE          PIC 9(08).                             
009000     05  PARM-STATUS               PIC X(20).                             
009100     05  PARM-START-AT             PIC 9(14).                             
009200     05  PARM-COMPLETED-AT         PIC 9(14).                             
009300     05  PARM-PAGINA               PIC 9(04).                             
009400 FD  PRO-LISTADO                                                          
009500     RECORD CONTAINS 132 CHARACTERS.                                      
009600 01  LINEA-LISTADO                 PIC X(132).                            
009700 01  LINEA-LISTADO-R REDEFINES LINEA-LISTADO.                             
009800     05  LIN-TEXTO                 PIC X(80).                             
009900     05  FILLER                    PIC X(52).                             
010000 WORKING-STORAGE SECTION.                                                 
010100*           MASCARAS DE EDICION PARA LOS TOTALES DEL PIE Y BOTONES        
010200 77  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.            
010300 77  WKS-MASCARA-PRIMERO           PIC ZZZZ9     VALUE ZEROES.            
010400 77  WKS-MASCARA-ULTIMO            PIC ZZZZ9     VALUE ZEROES.            
010500     COPY PRERRC.                                                         
010600*           RECURSOS RUTINAS DE FILE-STATUS                               
010700 01  WKS-FS-STATUS.                                                       
010800     05  FS-PROCABE                PIC 9(02) VALUE ZEROES.                
010900     05  FS-PROORDE                PIC 9(02) VALUE ZEROES.                
011000     05  FS-PROPARM                PIC 9(02) VALUE ZEROES.                
011100     05  FS-PROLIST                PIC 9(02) VALUE ZEROES.                
011200*           RECURSOS DE FILTRO Y CONTROL DE CICLO                         
011300 01  WKS-FILTRO.                                                          
011400     05  WKS-TIPO-FILTRO           PIC 9(01) COMP-3 VALUE ZEROES.         
011500         88  FILTRO-POR-CODIGO     VALUE 1.                               
011600         88  FILTRO-POR-ESTADO     VALUE 2.                               
011700         88  FILTRO-POR-RANGO      VALUE 3.                               
011800         88  FILTRO-POR-COMPLETADO VALUE 4.                               
011900         88  FILTRO-POR-INICIO     VALUE 5.                               
012000         88  FILTRO-TODOS          VALUE 6.                               
012100 01  WKS-FLAGS.                                                           
012200     05  WKS-FIN-CABE              PIC 9(01) VALUE ZEROES.                
012300         88  FIN-CABE              VALUE 1.                               
012400     05  WKS-FIN-ORDENADO          PIC 9(01) VALUE ZEROES.                
012500         88  FIN-ORDENADO          VALUE 1.                               
012600     05  WKS-CALIFICA              PIC 9(01) VALUE ZEROES.                
012700         88  CABECERA-CALIFICA     VALUE 1.                               
012800*           RECURSOS DE PAGINACION (VENTANA DE BOTONES)                   
012900 01  WKS-CONTADORES.                                                      
013000     05  WKS-PUNTERO               PIC 9(07) COMP-3 VALUE ZEROES.         
013100     05  WKS-TOTAL-REGISTROS       PIC 9(07) COMP-3 VALUE ZEROES.         
013200     05  WKS-TOTAL-PAGINAS         PIC 9(05) COMP-3 VALUE ZEROES.         
013300     05  WKS-PAGINA-INICIO         PIC 9(07) COMP-3 VALUE ZEROES.         
013400     05  WKS-PAGINA-FIN            PIC 9(07) COMP-3 VALUE ZEROES.         
013500     05  WKS-BOTON-PRIMERO         PIC 9(05) COMP-3 VALUE ZEROES.         
013600     05  WKS-BOTON-ULTIMO          PIC 9(05) COMP-3 VALUE ZEROES.         
013700*****************************************************************         
013800 PROCEDURE DIVISION.                                                      
013900*****************************************************************         
014000*               S E C C I O N    P R I N C I P A L                        
014100*****************************************************************         
014200 100-PRINCIPAL SECTION.                                                   
014300     PERFORM 110-APERTURA-ARCHIVOS                                        
014400     PERFORM 120-DETERMINA-FILTRO                                         
014500     PERFORM 130-SELECCIONA-CABECERAS                                     
014600     PERFORM 140-PAGINA-Y-EMITE                                           
014700     PERFORM 150-CALCULA-BOTONES                                          
014800     PERFORM 160-ESCRIBE-PIE                                              
014900     PERFORM 170-CIERRA-ARCHIVOS                                          
015000     STOP RUN.                                                            
015100 100-PRINCIPAL-E. EXIT.                                                   
015200                                                                          
015300 110-APERTURA-ARCHIVOS SECTION.                                           
015400     OPEN INPUT  PRO-CABE-FILE                                            
015500                 PRO-PARM-FILE                                            
015600          OUTPUT PRO-LISTADO                                              
015700     IF FS-PROCABE NOT EQUAL 0                                            
015800        DISPLAY '>>> ERROR AL ABRIR PROCABE, FILE STATUS: '               
015900                FS-PROCABE UPON CONSOLE                                   
016000        MOVE  91 TO RETURN-CODE                                           
016100        STOP RUN                                                          
016200     END-IF                                                               
016300     IF FS-PROPARM NOT EQUAL 0                                            
016400        DISPLAY '>>> ERROR AL ABRIR PROPARM, FILE STATUS: '               
016500                FS-PROPARM UPON CONSOLE                                   
016600        MOVE  91 TO RETURN-CODE                                           
016700        STOP RUN                                                          
016800     END-IF                                                               
016900     READ PRO-PARM-FILE INTO REG-PARM                                     
017000       AT END INITIALIZE REG-PARM                                         
017100     END-READ.                                                            
017200 110-APERTURA-ARCHIVOS-E. EXIT.                                           
017300                                                                          
017400*--------> DETERMINA CUAL DE LOS SEIS FILTROS APLICA, EN ORDEN            
017500*          DE PRECEDENCIA (SOLO UNO APLICA POR CORRIDA)                   
017600 120-DETERMINA-FILTRO SECTION.                                            
017700     EVALUATE TRUE                                                        
017800       WHEN PARM-REPORT-CODE > ZEROES                                     
017900            SET FILTRO-POR-CODIGO     TO TRUE                             
018000       WHEN PARM-STATUS NOT = SPACES                                      
018100            SET FILTRO-POR-ESTADO     TO TRUE                             
018200       WHEN PARM-START-AT > ZEROES AND PARM-COMPLETED-AT > ZEROES         
018300            SET FILTRO-POR-RANGO      TO TRUE                             
018400       WHEN PARM-COMPLETED-AT > ZEROES                                    
018500            SET FILTRO-POR-COMPLETADO TO TRUE                             
018600       WHEN PARM-START-AT > ZEROES                                        
018700            SET FILTRO-POR-INICIO     TO TRUE                             
018800       WHEN OTHER                                                         
018900            SET FILTRO-TODOS          TO TRUE                             
019000     END-EVALUATE.                                                        
019100 120-DETERMINA-FILTRO-E. EXIT.                                            
019200                                                                          
019300*--------> LEE LAS CABECERAS, APLICA EL FILTRO SELECCIONADO Y             
019400*          LIBERA (RELEASE) LAS QUE CALIFICAN AL ARCHIVO DE               
019500*          TRABAJO PARA ORDENARLAS DESCENDENTE POR REPORT-CODE            
019600 130-SELECCIONA-CABECERAS SECTION.                                        
019700     MOVE ZEROES TO WKS-TOTAL-REGISTROS                                   
019800     SORT WORK-FILTRADO                                                   
019900          ON DESCENDING KEY PRCB-REPORT-CODE OF WF-REG-CABE               
020000          INPUT PROCEDURE  IS 125-FILTRA-Y-LIBERA                         
020100          GIVING PRO-ORDENADO.                                            
020200 130-SELECCIONA-CABECERAS-E. EXIT.                                        
020300                                                                          
020400 125-FILTRA-Y-LIBERA SECTION.                                             
020500     PERFORM 126-LEE-CABECERA                                             
020600     PERFORM 128-PROCESA-CABECERA UNTIL FIN-CABE.                         
020700 125-FILTRA-Y-LIBERA-E. EXIT.                                             
020800                                                                          
020900 126-LEE-CABECERA SECTION.                                                
021000     READ PRO-CABE-FILE                                                   
021100       AT END SET FIN-CABE TO TRUE                                        
021200     END-READ.                                                            
021300 126-LEE-CABECERA-E. EXIT.                                                
021400                                                                          
021500*--------> EVALUA LA CABECERA VIGENTE, LA LIBERA AL SORT SI               
021600*          CALIFICA Y AVANZA A LA SIGUIENTE CABECERA                      
021700 128-PROCESA-CABECERA SECTION.                                            
021800     PERFORM 127-EVALUA-CABECERA                                          
021900     IF CABECERA-CALIFICA                                                 
022000        MOVE CORRESPONDING REG-CABE TO WF-REG-CABE                        
022100        RELEASE WF-REG-CABE                                               
022200        ADD  1 TO WKS-TOTAL-REGISTROS                                     
022300     END-IF                                                               
022400     PERFORM 126-LEE-CABECERA.                                            
022500 128-PROCESA-CABECERA-E. EXIT.                                            
022600                                                                          
022700*--------> DECIDE SI LA CABECERA LEIDA CALIFICA SEGUN EL FILTRO           
022800*          VIGENTE (SOLO UNO DE LOS SEIS ESTA ACTIVO)                     
022900 127-EVALUA-CABECERA SECTION.                                             
023000     MOVE ZEROES TO WKS-CALIFICA                                          
023100     EVALUATE TRUE                                                        
023200       WHEN FILTRO-POR-CODIGO                                             
023300            IF PRCB-REPORT-CODE OF REG-CABE = PARM-REPORT-CODE AND        
023400               PRCB-REGISTRADO                                            
023500               MOVE 1 TO WKS-CALIFICA                                     
023600            END-IF                                                        
023700       WHEN FILTRO-POR-ESTADO                                             
023800            IF PRCB-PROD-STATUS OF REG-CABE = PARM-STATUS                 
023900               MOVE 1 TO WKS-CALIFICA                                     
024000            END-IF                                                        
024100       WHEN FILTRO-POR-RANGO                                              
024200            IF PRCB-COMPLETED-AT OF REG-CABE >= PARM-START-AT AND         
024300               PRCB-COMPLETED-AT OF REG-CABE <= PARM-COMPLETED-AT         
024400               MOVE 1 TO WKS-CALIFICA                                     
024500            END-IF                                                        
024600       WHEN FILTRO-POR-COMPLETADO                                         
024700            IF PRCB-COMPLETED-AT OF REG-CABE = PARM-COMPLETED-AT          
024800               MOVE 1 TO WKS-CALIFICA                                     
024900            END-IF                                                        
025000       WHEN FILTRO-POR-INICIO                                             
025100            IF PRCB-START-AT OF REG-CABE = PARM-START-AT                  
025200               MOVE 1 TO WKS-CALIFICA                                     
025300            END-IF                                                        
025400       WHEN FILTRO-TODOS                                                  
025500            MOVE 1 TO WKS-CALIFICA                                        
025600     END-EVALUATE.                                                        
025700 127-EVALUA-CABECERA-E. EXIT.                                             
025800                                                                          
025900*--------> RECORRE EL ARCHIVO ORDENADO, DESCARTA LOS REGISTROS            
026000*          ANTERIORES A LA PAGINA SOLICITADA Y EMITE HASTA 20             
026100 140-PAGINA-Y-EMITE SECTION.                                              
026200     IF PARM-PAGINA NOT > ZEROES                                          
026300        MOVE 1 TO PARM-PAGINA                                             
026400     END-IF                                                               
026500     COMPUTE WKS-TOTAL-PAGINAS =                                          
026600             (WKS-TOTAL-REGISTROS + 19) / 20                              
026700     IF WKS-TOTAL-PAGINAS = ZEROES                                        
026800        MOVE 1 TO WKS-TOTAL-PAGINAS                                       
026900     END-IF                                                               
027000     COMPUTE WKS-PAGINA-INICIO =                                          
027100             ((PARM-PAGINA - 1) * 20) + 1                                 
027200     COMPUTE WKS-PAGINA-FIN = WKS-PAGINA-INICIO + 19                      
027300     MOVE ZEROES TO WKS-PUNTERO                                           
027400     OPEN INPUT PRO-ORDENADO                                              
027500     IF FS-PROORDE NOT EQUAL 0                                            
027600        DISPLAY '>>> ERROR AL ABRIR PROORDE, FILE STATUS: '               
027700                FS-PROORDE UPON CONSOLE                                   
027800        MOVE  91 TO RETURN-CODE                                           
027900        STOP RUN                                                          
028000     END-IF                                                               
028100     READ PRO-ORDENADO                                                    
028200       AT END SET FIN-ORDENADO TO TRUE                                    
028300     END-READ                                                             
028400     PERFORM 146-PROCESA-RENGLON UNTIL FIN-ORDENADO                       
028500     CLOSE PRO-ORDENADO.                                                  
028600 140-PAGINA-Y-EMITE-E. EXIT.                                              
028700                                                                          
028800*--------> EMITE EL RENGLON VIGENTE SI CAE DENTRO DE LA PAGINA            
028900*          SOLICITADA Y AVANZA AL SIGUIENTE RENGLON ORDENADO              
029000 146-PROCESA-RENGLON SECTION.                                             
029100     ADD  1 TO WKS-PUNTERO                                                
029200     IF WKS-PUNTERO >= WKS-PAGINA-INICIO AND                              
029300        WKS-PUNTERO <= WKS-PAGINA-FIN                                     
029400        PERFORM 145-ESCRIBE-RENGLON                                       
029500     END-IF                                                               
029600     READ PRO-ORDENADO                                                    
029700       AT END SET FIN-ORDENADO TO TRUE                                    
029800     END-READ.                                                            
029900 146-PROCESA-RENGLON-E. EXIT.                                             
030000                                                                          
030100*--------> FORMATEA UN RENGLON DEL LISTADO CON LOS CAMPOS DE LA           
030200*          CABECERA SELECCIONADA                                          
030300 145-ESCRIBE-RENGLON SECTION.                                             
030400     MOVE SPACES TO LINEA-LISTADO                                         
030500     STRING OR-REPORT-CODE     ' '                                        
030600            OR-START-AT        ' '                                        
030700            OR-COMPLETED-AT    ' '                                        
030800            OR-TOTAL-PROD-QTY  ' '                                        
030900            OR-PROD-STATUS                                                
031000            DELIMITED BY SIZE INTO LINEA-LISTADO                          
031100     WRITE LINEA-LISTADO.                                                 
031200 145-ESCRIBE-RENGLON-E. EXIT.                                             
031300                                                                          
031400*--------> CALCULA LA VENTANA DE BOTONES DE PAGINA, DE 10 EN 10,          
031500*          SEGUN LA DECENA A LA QUE PERTENECE LA PAGINA PEDIDA            
031600 150-CALCULA-BOTONES SECTION.                                             
031700     COMPUTE WKS-BOTON-PRIMERO =                                          
031800             (((PARM-PAGINA - 1) / 10) * 10) + 1                          
031900     COMPUTE WKS-BOTON-ULTIMO = WKS-BOTON-PRIMERO + 9                     
032000     IF WKS-BOTON-ULTIMO > WKS-TOTAL-PAGINAS                              
032100        MOVE WKS-TOTAL-PAGINAS TO WKS-BOTON-ULTIMO                        
032200     END-IF.                                                              
032300 150-CALCULA-BOTONES-E. EXIT.                                             
032400                                                                          
032500*--------> ESCRIBE EL PIE DEL LISTADO CON LOS TOTALES Y LA                
032600*          VENTANA DE BOTONES CALCULADA                                   
032700 160-ESCRIBE-PIE SECTION.                                                 
032800     MOVE SPACES TO LINEA-LISTADO                                         
032900     MOVE WKS-TOTAL-REGISTROS TO WKS-MASCARA                              
033000     STRING 'TOTAL REGISTROS: ' WKS-MASCARA                               
033100            DELIMITED BY SIZE INTO LINEA-LISTADO                          
033200     WRITE LINEA-LISTADO                                                  
033300     MOVE SPACES TO LINEA-LISTADO                                         
033400     MOVE WKS-TOTAL-PAGINAS TO WKS-MASCARA-PRIMERO                        
033500     STRING 'TOTAL PAGINAS: ' WKS-MASCARA-PRIMERO                         
033600            DELIMITED BY SIZE INTO LINEA-LISTADO                          
033700     WRITE LINEA-LISTADO                                                  
033800     MOVE SPACES TO LINEA-LISTADO                                         
033900     MOVE WKS-BOTON-PRIMERO TO WKS-MASCARA-PRIMERO                        
034000     MOVE WKS-BOTON-ULTIMO  TO WKS-MASCARA-ULTIMO                         
034100     STRING 'BOTONES DE ' WKS-MASCARA-PRIMERO                             
034200            ' A '          WKS-MASCARA-ULTIMO                             
034300            DELIMITED BY SIZE INTO LINEA-LISTADO                          
034400     WRITE LINEA-LISTADO.                                                 
034500 160-ESCRIBE-PIE-E. EXIT.                                                 
034600                                                                          
034700 170-CIERRA-ARCHIVOS SECTION.                                             
034800     CLOSE PRO-CABE-FILE                                                  
034900           PRO-PARM-FILE                                                  
035000           PRO-LISTADO.                                                   
035100 170-CIERRA-ARCHIVOS-E. EXIT.                                             
